000100*****************************************************
000200*                                                    *
000300*           Payroll Monthly Batch Driver             *
000400*                                                    *
000500*****************************************************
000600*
000700 identification           division.
000800*========================
000900*
001000     program-id.          py100.
001100*
001200     author.              Vincent B Coen.
001300     installation.        Applewood Computers.
001400     date-written.        07/01/1985.
001500     date-compiled.
001600     security.            Copyright (C) 1985-2026, Vincent Bryan
001700*                         Coen.  Distributed under the GNU General
001800*                         Public License.  See the file COPYING.
001900*
002000*    Remarks.             Monthly payroll run.  Pre-scans the
002100*                         existing PAYROLL-ENTRY and CARRYOVER
002200*                         masters for YTD gross and carry-in
002300*                         hours, then drives EMPLOYEE against
002400*                         CONTRACT-HISTORY and SHIFT, CALLs py110
002500*                         once per active employee and buffers the
002600*                         new PAYROLL-ENTRY/CARRYOVER rows to be
002700*                         appended once the main pass is through.
002800*
002900*    Called Modules.      py010 (public holiday test), py020
003000*                         (date arithmetic), py110 (payroll calc).
003100*
003200*    Files used.          PY-Param1-File (input), PY-Employee-File
003300*                         (input), PY-Contract-Hist-File (input),
003400*                         PY-Shift-File (input), PY-Carryover-File
003500*                         (input, then extended), PY-Payroll-Entry
003600*                         -File (input, then extended).
003700*
003800* Changes:
003900* 07/01/85 vbc - Created for the old hourly-paid monthly run,
004000*                one pass over the clock-card file, no minijob
004100*                rules in those days.
004200* 19/09/90 vbc - Carryover handling added once part-time staff
004300*                started banking short months against long ones.
004400*              vbc - Control totals added to the EOJ banner, audit
004500*                wanted a figure to tie back to the clock system.
004600* 24/02/98 vbc - Y2K readiness pass: all date fields confirmed to
004700*                carry full century, no 2-digit comparisons found.
004800* 16/04/24 vbc - Copyright notice update superseding all previous
004900*                notices.
005000* 01/12/25 vbc - Rebuilt end to end for the VERA minijob batch
005100*                suite - contract-history selection, six surcharge
005200*                categories via py110, annual minijob ceiling and
005300*                the new pre-scan/buffer-and-append write style
005400*                (old clock-card run rewrote the whole master).
005500* 18/01/26 vbc - WA-1234 no change here, Emp-Notes is office use
005600*                only, not read by this program.
005610* 16/02/26 vbc - WA-1488 Actual-Hours and Sur-Hours now only
005620*                rounded to 2dp here, buffering out of py110's
005630*                4dp LINKAGE fields - see wspy110.cob history.
005700*
005800 environment              division.
005900*========================
006000*
006100 configuration            section.
006200 special-names.
006300     c01 is top-of-form.
006400*
006500 input-output             section.
006600 file-control.
006700 copy "selpyparam1.cob".
006800 copy "selpyemp.cob".
006900 copy "selpycon.cob".
007000 copy "selpyshf.cob".
007100 copy "selpycry.cob".
007200 copy "selpypen.cob".
007300*
007400 data                     division.
007500*========================
007600*
007700 file                     section.
007800 copy "fdpyparam1.cob".
007900 copy "fdpyemp.cob".
008000 copy "fdpycon.cob".
008100 copy "fdpyshf.cob".
008200 copy "fdpycry.cob".
008300 copy "fdpypen.cob".
008400*
008500 working-storage          section.
008600*------------------------
008650 copy "wsfsta.cob".
008700 77  ws-prog-name         pic x(17) value "py100 (1.00)".
008800*
008900 77  ws-param-eof         pic x     value "N".
009000     88  ws-param-is-eof      value "Y".
009100 77  ws-pen-eof           pic x     value "N".
009200     88  ws-pen-is-eof         value "Y".
009300 77  ws-cry-eof           pic x     value "N".
009400     88  ws-cry-is-eof         value "Y".
009500 77  ws-emp-eof           pic x     value "N".
009600     88  ws-emp-is-eof         value "Y".
009700 77  ws-con-eof           pic x     value "N".
009800     88  ws-con-is-eof         value "Y".
009900 77  ws-shf-eof           pic x     value "N".
010000     88  ws-shf-is-eof         value "Y".
010100*
010200 77  ws-run-month         pic 9(8)  value zero.
010300 77  ws-year-start        pic 9(8)  value zero.
010400 77  ws-next-month        pic 9(8)  value zero.
010500 77  ws-month-end         pic 9(8)  value zero.
010600 77  ws-minus-one          pic s9(4) comp-3  value -1.
010700 77  ws-annual-limit-dflt pic s9(6)v99 comp-3 value zero.
010800*
010900 01  ws-run-month-brk redefines ws-run-month.
011000     03  ws-rmb-ccyy      pic 9(4).
011100     03  ws-rmb-mm        pic 99.
011200     03  ws-rmb-dd        pic 99.
011300 01  ws-next-month-brk redefines ws-next-month.
011400     03  ws-nmb-ccyy      pic 9(4).
011500     03  ws-nmb-mm        pic 99.
011600     03  ws-nmb-dd        pic 99.
011700*
011800*    Table 1, built from the old PAYROLL-ENTRY master: YTD gross
011900*    per employee (Jan 1 up to, not including, the run month) and
012000*    a flag saying this month is already on file for them.
012100 01  ws-ytd-tbl.
012200     03  ws-yt-row occurs 300 indexed by ws-ytx.
012300         05  ws-yt-emp-id     pic x(10).
012400         05  ws-yt-ytd-gross  pic s9(7)v99 comp-3.
012500         05  ws-yt-dup-flag   pic x.
012600             88  ws-yt-is-dup     value "Y".
012700         05  filler           pic x(04).
012800 77  ws-yt-count          pic 9(3)   comp    value zero.
012900*
013000*    Table 2, built from the old CARRYOVER master: hours carried
013100*    in to the run month, by employee.
013200 01  ws-cin-tbl.
013300     03  ws-ci-row occurs 300 indexed by ws-cix.
013400         05  ws-ci-emp-id     pic x(10).
013500         05  ws-ci-hours      pic s9(4)v99 comp-3.
013600         05  filler           pic x(04).
013700 77  ws-ci-count          pic 9(3)   comp    value zero.
013800*
013900*    Table 3, new PAYROLL-ENTRY rows this run, appended at EOJ.
014000 01  ws-npen-tbl.
014100     03  ws-np-row occurs 300 indexed by ws-npx.
014200         05  ws-np-emp-id         pic x(10).
014300         05  ws-np-month          pic 9(8).
014400         05  ws-np-planned-hours  pic s9(4)v99 comp-3.
014500         05  ws-np-actual-hours   pic s9(4)v99 comp-3.
014600         05  ws-np-carry-hours    pic s9(4)v99 comp-3.
014700         05  ws-np-paid-hours     pic s9(4)v99 comp-3.
014800         05  ws-np-sur-hours      pic s9(4)v99 comp-3 occurs 6.
014900         05  ws-np-base-wage      pic s9(6)v99 comp-3.
015000         05  ws-np-sur-amount     pic s9(6)v99 comp-3 occurs 6.
015100         05  ws-np-total-gross    pic s9(6)v99 comp-3.
015200         05  ws-np-ytd-gross      pic s9(7)v99 comp-3.
015300         05  ws-np-annual-remain  pic s9(7)v99 comp-3.
015400         05  filler               pic x(04).
015500 77  ws-np-count          pic 9(3)   comp    value zero.
015600*
015700*    Table 4, new CARRYOVER rows this run, appended at EOJ.
015800 01  ws-ncry-tbl.
015900     03  ws-nc-row occurs 300 indexed by ws-ncx.
016000         05  ws-nc-emp-id         pic x(10).
016100         05  ws-nc-from-month     pic 9(8).
016200         05  ws-nc-to-month       pic 9(8).
016300         05  ws-nc-hours          pic s9(4)v99 comp-3.
016400         05  filler               pic x(04).
016500 77  ws-nc-count          pic 9(3)   comp    value zero.
016600*
016700*    Selected contract for the employee now being processed.
016800 01  ws-sel-contract.
016900     03  ws-sc-hourly-rate    pic s9(4)v99 comp-3.
017000     03  ws-sc-monthly-limit  pic s9(4)v99 comp-3.
017100     03  ws-sc-annual-limit   pic s9(6)v99 comp-3.
017200     03  ws-sc-valid-from     pic 9(8).
017300     03  filler               pic x(04).
017400*
017500*    General-purpose linear-search found-flag, used by the table
017600*    lookups below, unrelated to contract selection itself.
017700 77  ws-srch-found-flag   pic x     value "N".
017800     88  ws-srch-found         value "Y".
017900*
018000*    Control totals, step 3 of the monthly batch flow.
018100 01  ws-totals.
018200     03  ws-tot-emp-processed pic 9(5)   comp  value zero.
018300     03  ws-tot-emp-skipped   pic 9(5)   comp  value zero.
018400     03  ws-tot-paid-hours    pic s9(7)v99 comp-3 value zero.
018500     03  ws-tot-gross         pic s9(8)v99 comp-3 value zero.
018600 01  ws-totals2 redefines ws-totals.
018700     03  filler               pic x(5).
018800     03  ws-tot-emp-skipped2  pic 9(5)   comp.
018900     03  filler               pic x(15).
019000*
019100*    These three blocks are WORKING-STORAGE, not LINKAGE -- py100
019200*    owns them and passes each by reference on its own CALLs
019300*    below, it does not receive them from a caller of its own.
019400 copy "wspy110.cob".
019500 copy "wspy020.cob".
019600 copy "wspy010.cob".
019700*
019800 procedure                division.
019900*=====================================================
020000 aa000-main.
020100*----------
020200     perform aa010-open-prescan-files.
020300     perform aa020-read-param.
020400     perform aa030-prescan-payroll.
020500     perform aa040-prescan-carryover.
020600     perform aa050-close-prescan-files.
020700     perform aa060-open-main-files.
020800     move    "N"                  to ws-emp-eof.
020900     read    py-employee-file
021000             at end move "Y" to ws-emp-eof
021100     end-read.
021200     perform aa100-process-employee
021300             until ws-emp-is-eof.
021400     perform aa070-close-main-files.
021500     perform aa800-write-new-records.
021600     perform aa900-print-totals.
021700     stop    run.
021800*
021900 aa010-open-prescan-files.
022000*-------------------------
022100     open    input py-param1-file py-payroll-entry-file
022200                   py-carryover-file.
022300*
022400 aa020-read-param.
022500*-----------------
022600     read    py-param1-file
022700             at end move "Y" to ws-param-eof
022800     end-read.
022900     move    py-pr1-run-month     to ws-run-month.
023000     move    ws-rmb-ccyy          to ws-year-start (1:4).
023100     move    "0101"               to ws-year-start (5:4).
023200     if      ws-rmb-mm = 12
023300             add 1 to ws-rmb-ccyy giving ws-nmb-ccyy
023400             move 1  to ws-nmb-mm
023500     else
023600             move ws-rmb-ccyy     to ws-nmb-ccyy
023700             add  1 to ws-rmb-mm  giving ws-nmb-mm
023800     end-if.
023900     move    1                    to ws-nmb-dd.
024000     move    ws-next-month-brk    to ws020-date-1.
024100     move    "A"                  to ws020-function.
024200     move    ws-minus-one         to ws020-add-amount.
024300     call    "PY020"              using ws-py020-linkage.
024400     move    ws020-date-1         to ws-month-end.
024500     move    py-pr1-minijob-annual-limit to ws-annual-limit-dflt.
024600*
024700 aa030-prescan-payroll.
024800*-----------------------
024900     move    "N"                  to ws-pen-eof.
025000     perform aa035-read-one-pen
025100             until ws-pen-is-eof.
025200*
025300 aa035-read-one-pen.
025400*--------------------
025500     read    py-payroll-entry-file
025600             at end     move "Y" to ws-pen-eof
025700             not at end perform bb030-score-pen-row
025800     end-read.
025900*
026000 bb030-score-pen-row.
026100*---------------------
026200     perform cc030-find-ytd-row.
026300     if      pay-month = ws-run-month
026400             set  ws-yt-is-dup (ws-ytx)  to true
026500     else
026600     if      pay-month < ws-run-month and
026700             pay-month not < ws-year-start and
026800             (pay-st-approved or pay-st-paid)
026900             add  pay-total-gross to ws-yt-ytd-gross (ws-ytx)
027000     end-if
027100     end-if.
027200*
027300 cc030-find-ytd-row.
027400*---------------------
027500*    Linear search/insert, new row appended when not on file yet.
027600     set     ws-ytx               to 1.
027700     move    "N"                  to ws-srch-found-flag.
027800     perform cc035-scan-one-ytd
027900             varying ws-ytx from 1 by 1
028000             until   ws-ytx > ws-yt-count or ws-srch-found.
028100     if      not ws-srch-found
028200             add  1                to ws-yt-count
028300             set  ws-ytx           to ws-yt-count
028400             move pay-emp-id       to ws-yt-emp-id (ws-ytx)
028500             move zero             to ws-yt-ytd-gross (ws-ytx)
028600             move "N"              to ws-yt-dup-flag (ws-ytx)
028700     end-if.
028800*
028900 cc035-scan-one-ytd.
029000*---------------------
029100     if      ws-yt-emp-id (ws-ytx) = pay-emp-id
029200             set  ws-srch-found-flag to true
029300     end-if.
029400*
029500 aa040-prescan-carryover.
029600*--------------------------
029700     move    "N"                  to ws-cry-eof.
029800     perform aa045-read-one-cry
029900             until ws-cry-is-eof.
030000*
030100 aa045-read-one-cry.
030200*---------------------
030300     read    py-carryover-file
030400             at end     move "Y" to ws-cry-eof
030500             not at end perform bb040-score-cry-row
030600     end-read.
030700*
030800 bb040-score-cry-row.
030900*----------------------
031000     if      cry-to-month = ws-run-month
031100             add  1                to ws-ci-count
031200             set  ws-cix           to ws-ci-count
031300             move cry-emp-id       to ws-ci-emp-id (ws-cix)
031400             move cry-hours        to ws-ci-hours (ws-cix)
031500     end-if.
031600*
031700 aa050-close-prescan-files.
031800*----------------------------
031900     close   py-param1-file py-payroll-entry-file
032000             py-carryover-file.
032100*
032200 aa060-open-main-files.
032300*-------------------------
032400     open    input py-employee-file py-contract-hist-file
032500                   py-shift-file.
032600     move    "N"                  to ws-con-eof ws-shf-eof.
032700     read    py-contract-hist-file
032800             at end move "Y" to ws-con-eof
032900     end-read.
033000     read    py-shift-file
033100             at end move "Y" to ws-shf-eof
033200     end-read.
033300*
033400 aa070-close-main-files.
033500*--------------------------
033600     close   py-employee-file py-contract-hist-file py-shift-file.
033700*
033800 aa100-process-employee.
033900*---------------------------
034000     if      emp-is-active
034100             perform bb050-find-ytd-in
034200             if      ws-yt-is-dup (ws-ytx)
034300                     add 1 to ws-tot-emp-skipped
034400             else
034500                     perform bb100-select-contract
034600                     perform bb200-gather-shifts
034700                     perform bb300-read-carryover-in
034800                     perform bb600-call-calculator
034900                     perform bb500-buffer-payroll-entry
035000                     perform bb510-buffer-carryover
035100                     add 1 to ws-tot-emp-processed
035200                     add ws110-paid-hours  to ws-tot-paid-hours
035300                     add ws110-total-gross to ws-tot-gross
035400             end-if
035500     end-if.
035600     read    py-employee-file
035700             at end move "Y" to ws-emp-eof
035800     end-read.
035900*
036000 bb050-find-ytd-in.
036100*---------------------
036200     set     ws-ytx               to 1.
036300     move    "N"                  to ws-srch-found-flag.
036400     perform cc050-scan-one-ytd-in
036500             varying ws-ytx from 1 by 1
036600             until   ws-ytx > ws-yt-count or ws-srch-found.
036700     if      not ws-srch-found
036800             add  1                to ws-yt-count
036900             set  ws-ytx           to ws-yt-count
037000             move emp-id           to ws-yt-emp-id (ws-ytx)
037100             move zero             to ws-yt-ytd-gross (ws-ytx)
037200             move "N"              to ws-yt-dup-flag (ws-ytx)
037300     end-if.
037400*
037500 cc050-scan-one-ytd-in.
037600*--------------------------
037700     if      ws-yt-emp-id (ws-ytx) = emp-id
037800             set  ws-srch-found-flag to true
037900     end-if.
038000*
038100 bb100-select-contract.
038200*-------------------------
038300     move    emp-hourly-rate      to ws-sc-hourly-rate.
038400     move    emp-monthly-hrs-limit to ws-sc-monthly-limit.
038500     move    emp-annual-sal-limit  to ws-sc-annual-limit.
038600     move    zero                  to ws-sc-valid-from.
038700     if      emp-contract-hist-count > 0
038800             perform bb110-scan-contracts
038900                     until ws-con-is-eof
039000                     or    con-emp-id not = emp-id
039100     end-if.
039200     if      ws-sc-annual-limit = zero
039300             move ws-annual-limit-dflt to ws-sc-annual-limit
039400     end-if.
039500*
039600 bb110-scan-contracts.
039700*------------------------
039800     if      con-emp-id = emp-id
039900             if      con-valid-from not > ws-run-month and
040000                     (con-valid-to = zero or
040100                      con-valid-to > ws-run-month) and
040200                     con-valid-from not < ws-sc-valid-from
040300                     move con-hourly-rate    to ws-sc-hourly-rate
040400                     move con-monthly-hrs-limit
040500                               to ws-sc-monthly-limit
040600                     move con-annual-sal-limit
040700                               to ws-sc-annual-limit
040800                     move con-valid-from     to ws-sc-valid-from
040900             end-if
041000             read    py-contract-hist-file
041100                     at end move "Y" to ws-con-eof
041200             end-read
041300     end-if.
041400*
041500 bb200-gather-shifts.
041600*-----------------------
041700     move    zero                  to ws110-shift-count.
041800     perform bb210-scan-shifts
041900             until ws-shf-is-eof
042000             or    shf-emp-id not = emp-id.
042100*
042200 bb210-scan-shifts.
042300*-----------------------
042400     if      shf-emp-id = emp-id
042500             if      shf-date not < ws-run-month and
042600                     shf-date not > ws-month-end and
042700                     (shf-st-completed or shf-st-confirmed) and
042800                     ws110-shift-count < 62
042900                     perform cc210-load-shift-row
043000             end-if
043100             read    py-shift-file
043200                     at end move "Y" to ws-shf-eof
043300             end-read
043400     end-if.
043500*
043600 cc210-load-shift-row.
043700*-------------------------
043800     add     1                     to ws110-shift-count.
043900     set     ws110-sx              to ws110-shift-count.
044000     move    shf-start-time        to ws110-sh-start (ws110-sx).
044100     move    shf-end-time          to ws110-sh-end (ws110-sx).
044200     move    shf-break-minutes     to ws110-sh-break (ws110-sx).
044300     move    shf-weekday           to ws110-sh-weekday (ws110-sx).
044400     move    shf-date              to ws010-date.
044500     move    "H"                   to ws010-function.
044600     call    "PY010"               using ws-py010-linkage.
044700     move    ws010-is-holiday      to ws110-sh-is-hol (ws110-sx).
044800*
044900 bb300-read-carryover-in.
045000*---------------------------
045100     move    zero                  to ws110-carryover-in.
045200     perform cc300-scan-one-cin
045300             varying ws-cix from 1 by 1
045400             until   ws-cix > ws-ci-count.
045500*
045600 cc300-scan-one-cin.
045700*-----------------------
045800     if      ws-ci-emp-id (ws-cix) = emp-id
045900             move ws-ci-hours (ws-cix) to ws110-carryover-in
046000     end-if.
046100*
046200 bb400-accumulate-ytd.
046300*------------------------
046400     move    ws-yt-ytd-gross (ws-ytx) to ws110-ytd-gross-prior.
046500*
046600 bb600-call-calculator.
046700*-------------------------
046800     move    emp-id                to ws110-emp-id.
046900     move    ws-sc-hourly-rate     to ws110-hourly-rate.
047000     move    ws-sc-monthly-limit   to ws110-monthly-limit.
047100     move    ws-sc-annual-limit    to ws110-annual-limit.
047120     move    py-pr1-sur-early-pct   to ws110-sur-pct (1).
047130     move    py-pr1-sur-late-pct    to ws110-sur-pct (2).
047140     move    py-pr1-sur-night-pct   to ws110-sur-pct (3).
047150     move    py-pr1-sur-weekend-pct to ws110-sur-pct (4).
047160     move    py-pr1-sur-sunday-pct  to ws110-sur-pct (5).
047170     move    py-pr1-sur-holiday-pct to ws110-sur-pct (6).
047200     perform bb400-accumulate-ytd.
047300     call    "PY110"               using ws-py110-linkage.
047400*
047500 bb500-buffer-payroll-entry.
047600*-------------------------------
047700     add     1                     to ws-np-count.
047800     set     ws-npx                to ws-np-count.
047900     move    emp-id                to ws-np-emp-id (ws-npx).
048000     move    ws-run-month          to ws-np-month (ws-npx).
048100     move    ws-sc-monthly-limit
048200                         to ws-np-planned-hours (ws-npx).
048300     compute ws-np-actual-hours (ws-npx) rounded =
048310             ws110-actual-hours.
048400     move    ws110-carryover-in    to ws-np-carry-hours (ws-npx).
048500     move    ws110-paid-hours      to ws-np-paid-hours (ws-npx).
048600     compute ws-np-sur-hours (ws-npx 1) rounded = ws110-sur-hours (1).
048700     compute ws-np-sur-hours (ws-npx 2) rounded = ws110-sur-hours (2).
048800     compute ws-np-sur-hours (ws-npx 3) rounded = ws110-sur-hours (3).
048900     compute ws-np-sur-hours (ws-npx 4) rounded = ws110-sur-hours (4).
049000     compute ws-np-sur-hours (ws-npx 5) rounded = ws110-sur-hours (5).
049100     compute ws-np-sur-hours (ws-npx 6) rounded = ws110-sur-hours (6).
049200     move    ws110-sur-amount (1)  to ws-np-sur-amount (ws-npx 1).
049300     move    ws110-sur-amount (2)  to ws-np-sur-amount (ws-npx 2).
049400     move    ws110-sur-amount (3)  to ws-np-sur-amount (ws-npx 3).
049500     move    ws110-sur-amount (4)  to ws-np-sur-amount (ws-npx 4).
049600     move    ws110-sur-amount (5)  to ws-np-sur-amount (ws-npx 5).
049700     move    ws110-sur-amount (6)  to ws-np-sur-amount (ws-npx 6).
049800     move    ws110-base-wage       to ws-np-base-wage (ws-npx).
049900     move    ws110-total-gross     to ws-np-total-gross (ws-npx).
050000     move    ws110-ytd-gross       to ws-np-ytd-gross (ws-npx).
050100     move    ws110-annual-remaining
050200                         to ws-np-annual-remain (ws-npx).
050300*
050400 bb510-buffer-carryover.
050500*---------------------------
050600     if      ws110-new-carryover > .01 or
050700             ws110-new-carryover < -.01
050800             add  1                to ws-nc-count
050900             set  ws-ncx           to ws-nc-count
051000             move emp-id           to ws-nc-emp-id (ws-ncx)
051100             move ws-run-month     to ws-nc-from-month (ws-ncx)
051200             move ws-next-month    to ws-nc-to-month (ws-ncx)
051300             move ws110-new-carryover to ws-nc-hours (ws-ncx)
051400     end-if.
051500*
051600 aa800-write-new-records.
051700*----------------------------
051800     open    extend py-carryover-file.
051900     perform bb800-write-one-cry
052000             varying ws-ncx from 1 by 1
052100             until   ws-ncx > ws-nc-count.
052200     close   py-carryover-file.
052300     open    extend py-payroll-entry-file.
052400     perform bb810-write-one-pen
052500             varying ws-npx from 1 by 1
052600             until   ws-npx > ws-np-count.
052700     close   py-payroll-entry-file.
052800*
052900 bb800-write-one-cry.
053000*------------------------
053100     move    spaces                to py-carryover-record.
053200     move    ws-nc-emp-id (ws-ncx) to cry-emp-id.
053300     move    ws-nc-from-month (ws-ncx) to cry-from-month.
053400     move    ws-nc-to-month (ws-ncx)   to cry-to-month.
053500     move    ws-nc-hours (ws-ncx)      to cry-hours.
053600     write   py-carryover-record.
053700*
053800 bb810-write-one-pen.
053900*------------------------
054000     move    spaces                to py-payroll-entry-record.
054100     move    ws-np-emp-id (ws-npx) to pay-emp-id.
054200     move    ws-np-month (ws-npx)  to pay-month.
054300     move    ws-np-planned-hours (ws-npx) to pay-planned-hours.
054400     move    ws-np-actual-hours (ws-npx)  to pay-actual-hours.
054500     move    ws-np-carry-hours (ws-npx)   to pay-carryover-hours.
054600     move    ws-np-paid-hours (ws-npx)    to pay-paid-hours.
054700     move    ws-np-sur-hours (ws-npx 1)   to pay-sur-hours (1).
054800     move    ws-np-sur-hours (ws-npx 2)   to pay-sur-hours (2).
054900     move    ws-np-sur-hours (ws-npx 3)   to pay-sur-hours (3).
055000     move    ws-np-sur-hours (ws-npx 4)   to pay-sur-hours (4).
055100     move    ws-np-sur-hours (ws-npx 5)   to pay-sur-hours (5).
055200     move    ws-np-sur-hours (ws-npx 6)   to pay-sur-hours (6).
055300     move    ws-np-base-wage (ws-npx)     to pay-base-wage.
055400     move    ws-np-sur-amount (ws-npx 1)  to pay-sur-amount (1).
055500     move    ws-np-sur-amount (ws-npx 2)  to pay-sur-amount (2).
055600     move    ws-np-sur-amount (ws-npx 3)  to pay-sur-amount (3).
055700     move    ws-np-sur-amount (ws-npx 4)  to pay-sur-amount (4).
055800     move    ws-np-sur-amount (ws-npx 5)  to pay-sur-amount (5).
055900     move    ws-np-sur-amount (ws-npx 6)  to pay-sur-amount (6).
056000     move    ws-np-total-gross (ws-npx)   to pay-total-gross.
056100     move    ws-np-ytd-gross (ws-npx)     to pay-ytd-gross.
056200     move    ws-np-annual-remain (ws-npx) to pay-annual-remaining.
056300     set     pay-st-draft               to true.
056400     move    ws-run-month                to pay-run-date.
056500     write   py-payroll-entry-record.
056600*
056700 aa900-print-totals.
056800*-----------------------
056900     display "PY100 -- PAYROLL BATCH CONTROL TOTALS".
057000     display "RUN MONTH          : " ws-run-month.
057100     display "EMPLOYEES PROCESSED: " ws-tot-emp-processed.
057200     display "EMPLOYEES SKIPPED  : " ws-tot-emp-skipped.
057300     display "TOTAL PAID HOURS   : " ws-tot-paid-hours.
057400     display "TOTAL GROSS PAY    : " ws-tot-gross.
057500*
