000100*****************************************************
000200*                                                    *
000300*            Recurring Shift Pattern Expander        *
000400*            Generate / Preview / Delete passes      *
000500*                                                    *
000600*****************************************************
000700*
000800 identification           division.
000900*========================
001000*
001100     program-id.          py300.
001200*
001300     author.              Vincent B Coen.
001400     installation.        Applewood Computers.
001500     date-written.        14/05/1989.
001600     date-compiled.
001700     security.            Copyright (C) 1989-2026, Vincent Bryan
001800*                         Coen.  Distributed under the GNU General
001900*                         Public License.  See the file COPYING.
002000*
002100*    Remarks.             Expands a weekly recurring shift pattern
002200*                         into dated SHIFT records over a date
002300*                         range, skipping vacation/closure/holiday
002400*                         dates.  UPSI-0 on = preview (count only,
002500*                         no write), UPSI-1 on = delete pass
002600*                         (cancels previously generated shifts of
002700*                         a pattern from a cut-off date on).  Both
002800*                         off = normal generate pass.
002900*
003000*    Called Modules.      py010 (holiday calendar), py020 (date
003100*                         arithmetic).
003200*
003300*    Files used.          PY-Holiday-Profile-File (vacation/custom
003400*                         closure days), PY-Shift-File (output on
003500*                         generate, I-O on delete), PY-Param1-File
003600*                         and PY-Recurring-Shift-File.
003700*
003800* Changes:
003900* 14/05/89 vbc - Created for the old shift-bureau package, walked
004000*                a roster card image week by week, one run per
004100*                department.
004200* 19/08/94 vbc - Cut over to reading the roster off disk instead
004300*                of cards, UPSI switch added to allow a dry run.
004400* 11/09/98 vbc - Y2K readiness pass: all roster dates confirmed
004500*                full century, no 2-digit year fields remained.
004600* 16/04/24 vbc - Copyright notice update superseding all previous
004700*                notices.
004800* 17/11/25 vbc - Rebuilt for the VERA minijob batch suite -
004900*                pattern record, weekday/time/break fields and
005000*                the vacation/closure skip-set are new, the
005100*                generate/preview/delete three-way split on the
005200*                UPSI switches is kept from the old roster run.
005300* 05/02/26 vbc - Added the wsfsta.cob status block once it was
005400*                plain every sel*.cob SELECT needed one.
005410* 16/02/26 vbc - WA-1488 Deletion cut-off now comes off the
005420*                param1 record, not an operator ACCEPT per
005430*                pattern - this run goes out unattended overnight.
005440*                ee100-test-skip-set also reworked on the shop's
005450*                usual GO TO exit, dd100 now PERFORMs it THRU.
005500*
005600 environment              division.
005700*========================
005800*
005900 configuration            section.
006000 special-names.
006100     c01 is top-of-form
006200     upsi-0 on status is ws-preview-mode
006300            off status is ws-not-preview-mode
006400     upsi-1 on status is ws-delete-mode
006500            off status is ws-not-delete-mode.
006600*
006700 input-output             section.
006800 file-control.
006900 copy "selpyhol.cob".
007000 copy "selpyshf.cob".
007100 copy "selpyparam1.cob".
007200     SELECT PY-Recurring-Shift-File ASSIGN TO "PYRSH"
007300            ORGANIZATION IS SEQUENTIAL
007400            ACCESS MODE IS SEQUENTIAL
007500            FILE STATUS IS PY-Rsh-Status.
007600*
007700 data                     division.
007800*========================
007900*
008000 file                     section.
008100 copy "fdpyhol.cob".
008200 copy "fdpyshf.cob".
008300 copy "fdpyparam1.cob".
008400 FD  PY-Recurring-Shift-File
008500     LABEL RECORDS ARE STANDARD.
008600 copy "wspyrsh.cob".
008700*
008800 working-storage          section.
008900*------------------------
009000 copy "wsfsta.cob".
009100 77  ws-prog-name         pic x(17) value "py300 (1.00)".
009200*
009300 77  ws-rsh-eof-sw        pic x               value "N".
009400     88  ws-rsh-eof           value "Y".
009500 77  ws-hol-eof-sw        pic x               value "N".
009600     88  ws-hol-eof           value "Y".
009700 77  ws-param-eof-sw      pic x               value "N".
009800     88  ws-param-eof         value "Y".
009900*
010000*    skip-set, built fresh for every pattern - ranges and
010100*    single dates both live here, kind tells cc100 which
010200*    test to use
010300 01  ws-skip-tbl.
010400     03  ws-skip-row      occurs 50 indexed by ws-skx.
010500         05  ws-skip-kind     pic x.
010600             88  ws-skip-is-range  value "R".
010700             88  ws-skip-is-point  value "P".
010800         05  ws-skip-start    pic 9(8).
010900         05  ws-skip-end      pic 9(8).
011000 01  ws-skip-tbl-flat redefines ws-skip-tbl
011100                          pic x(850).
011200 77  ws-skip-count        pic 9(3)    comp    value zero.
011300 77  ws-in-skip-flag      pic x               value "N".
011400     88  ws-in-skip-set       value "Y".
011500*
011600*    per-pattern range, kept broken out to ccyy for the
011700*    banner line written to the print-log at the top of
011800*    each pattern's processing
011900 01  ws-pattern-range-work.
012000     03  ws-prw-from      pic 9(8).
012100     03  ws-prw-until     pic 9(8).
012200     03  filler           pic x(04).
012300 01  ws-pattern-range-brk redefines ws-pattern-range-work.
012400     03  ws-prw-from-ccyy pic 9(4).
012500     03  ws-prw-from-rest pic 9(4).
012600     03  ws-prw-until-ccyy pic 9(4).
012700     03  ws-prw-until-rest pic 9(4).
012800*
012900*    cut-off date for the delete pass, broken out for the
013000*    banner display only
013100 77  ws-cutoff-date       pic 9(8)            value zero.
013200 01  ws-cutoff-brk redefines ws-cutoff-date.
013300     03  ws-cf-ccyy       pic 9(4).
013400     03  ws-cf-mm         pic 99.
013500     03  ws-cf-dd         pic 99.
013600*
013700*    date-walk work
013800 77  ws-walk-date         pic 9(8)            value zero.
013900 77  ws-walk-weekday      pic 9               value zero.
014000 77  ws-walk-done-flag    pic x               value "N".
014100     88  ws-walk-done         value "Y".
014200*
014300*    per-pattern and run counters, all comp
014400 77  ws-pat-gen-cnt       pic 9(5)    comp    value zero.
014500 77  ws-pat-skip-cnt      pic 9(5)    comp    value zero.
014600 77  ws-pat-del-cnt       pic 9(5)    comp    value zero.
014700 77  ws-tot-gen-cnt       pic 9(6)    comp    value zero.
014800 77  ws-tot-skip-cnt      pic 9(6)    comp    value zero.
014900 77  ws-tot-del-cnt       pic 9(6)    comp    value zero.
015000 77  ws-tot-pattern-cnt   pic 9(4)    comp    value zero.
015100*
015200 77  ws-new-shf-id        pic x(10)           value spaces.
015300 77  ws-shf-seq           pic 9(4)    comp    value zero.
015400*
015500 linkage                  section.
015600 copy "wspy010.cob".
015700 copy "wspy020.cob".
015800*
015900 procedure                division.
016000*==========================================================
016100*    wspy010.cob/wspy020.cob are WORKING-STORAGE in every
016200*    other caller but sit here in LINKAGE and are also used
016300*    as plain working fields on py300's own CALLs below -
016400*    py300 takes no USING of its own so this is equivalent,
016500*    kept in LINKAGE only because that is where the copy
016600*    went in the original roster-expander this was built
016700*    from and there was no reason to move it.
016800*
016900 aa000-main.
017000*----------
017100     perform aa010-open-control-files.
017200     perform aa020-read-param.
017300     move    zero                 to ws-tot-gen-cnt
017400                                      ws-tot-skip-cnt
017500                                      ws-tot-del-cnt
017600                                      ws-tot-pattern-cnt.
017700     if      ws-not-delete-mode
017800             perform aa045-open-shift-extend
017900     end-if.
018000     open    input py-recurring-shift-file.
018100     move    "N"                  to ws-rsh-eof-sw.
018200     read    py-recurring-shift-file
018300             at end move "Y" to ws-rsh-eof-sw
018400     end-read.
018500     perform aa100-process-one-pattern
018600             until ws-rsh-eof.
018700     close   py-recurring-shift-file.
018800     if      ws-not-delete-mode
018900             close py-shift-file
019000     end-if.
019100     perform aa900-print-totals.
019200     goback.
019300*
019400 aa010-open-control-files.
019500*-------------------------
019600     open    input py-param1-file.
019700*
019800 aa020-read-param.
019900*-----------------
020000     move    "N"                  to ws-param-eof-sw.
020100     read    py-param1-file
020200             at end move "Y" to ws-param-eof-sw
020300     end-read.
020400     close   py-param1-file.
020500*
020600 aa045-open-shift-extend.
020700*------------------------
020800*    Generate and preview passes only ever add rows, and
020900*    preview does not even do that, so extend is opened
021000*    either way and simply never written to under UPSI-0.
021100     open    extend py-shift-file.
021200*
021300 aa100-process-one-pattern.
021400*--------------------------
021500     add     1                    to ws-tot-pattern-cnt.
021600     move    rsh-valid-from       to ws-prw-from.
021700     move    rsh-valid-until      to ws-prw-until.
021800     move    zero                 to ws-pat-gen-cnt
021900                                      ws-pat-skip-cnt
022000                                      ws-pat-del-cnt.
022100     display "PY300 -- PATTERN " rsh-id " RANGE "
022200             ws-prw-from-ccyy "-" ws-prw-from-rest " TO "
022300             ws-prw-until-ccyy "-" ws-prw-until-rest.
022400     if      ws-delete-mode
022500             perform bb500-delete-pattern-shifts
022600     else
022700             perform aa110-build-skip-set
022800             perform bb100-walk-date-range
022900     end-if.
023000     add     ws-pat-gen-cnt       to ws-tot-gen-cnt.
023100     add     ws-pat-skip-cnt      to ws-tot-skip-cnt.
023200     add     ws-pat-del-cnt       to ws-tot-del-cnt.
023300     display "PY300 -- PATTERN " rsh-id " GENERATED "
023400             ws-pat-gen-cnt " SKIPPED " ws-pat-skip-cnt
023500             " DELETED " ws-pat-del-cnt.
023600     read    py-recurring-shift-file
023700             at end move "Y" to ws-rsh-eof-sw
023800     end-read.
023900*
024000 aa110-build-skip-set.
024100*---------------------
024200     move    zero                 to ws-skip-count.
024300     move    "N"                  to ws-hol-eof-sw.
024400     open    input py-holiday-profile-file.
024500     perform bb110-scan-one-profile-row
024600             until ws-hol-eof.
024700     close   py-holiday-profile-file.
024800*
024900 bb110-scan-one-profile-row.
025000*---------------------------
025100     read    py-holiday-profile-file
025200             at end     move "Y" to ws-hol-eof-sw
025300             not at end perform cc110-test-profile-row
025400     end-read.
025500*
025600 cc110-test-profile-row.
025700*------------------------
025800     if      prf-is-vacation
025900             if  prf-name = rsh-holiday-profile
026000                 and prf-end-date not < rsh-valid-from
026100                 and prf-start-date not > rsh-valid-until
026200                     perform dd110-add-range-row
026300             end-if
026400     else
026500*        custom closure days apply across every profile
026600         if      chd-date not < rsh-valid-from
026700                 and chd-date not > rsh-valid-until
026800                 perform dd120-add-point-row
026900         end-if
027000     end-if.
027100*
027200 dd110-add-range-row.
027300*---------------------
027400     if      ws-skip-count < 50
027500             add 1                to ws-skip-count
027600             set ws-skx           to ws-skip-count
027700             set ws-skip-is-range to true
027800             move prf-start-date  to ws-skip-start (ws-skx)
027900             move prf-end-date    to ws-skip-end (ws-skx)
028000     end-if.
028100*
028200 dd120-add-point-row.
028300*---------------------
028400     if      ws-skip-count < 50
028500             add 1                to ws-skip-count
028600             set ws-skx           to ws-skip-count
028700             set ws-skip-is-point to true
028800             move chd-date        to ws-skip-start (ws-skx)
028900             move chd-date        to ws-skip-end (ws-skx)
029000     end-if.
029100*
029200 bb100-walk-date-range.
029300*-----------------------
029400     move    rsh-valid-from       to ws-walk-date.
029500     move    "N"                  to ws-walk-done-flag.
029600     perform cc100-test-one-day
029700             until ws-walk-done.
029800*
029900 cc100-test-one-day.
030000*--------------------
030100     move    ws-walk-date         to ws020-date-1.
030200     move    "W"                  to ws020-function.
030300     call    "PY020" using ws-py020-linkage.
030400     move    ws020-weekday        to ws-walk-weekday.
030500     if      ws-walk-weekday = rsh-weekday
030600             perform dd100-decide-one-day
030700     end-if.
030800     if      ws-walk-date = rsh-valid-until
030900             move "Y"             to ws-walk-done-flag
031000     else
031100             move ws-walk-date    to ws020-date-1
031200             move "A"              to ws020-function
031300             move 1                to ws020-add-amount
031400             call "PY020" using ws-py020-linkage
031500             move ws020-date-1    to ws-walk-date
031600     end-if.
031700*
031800 dd100-decide-one-day.
031900*----------------------
032000     move    "N"                  to ws-in-skip-flag.
032100     perform ee100-test-skip-set thru ee100-exit
032200             varying ws-skx from 1 by 1
032300             until ws-skx > ws-skip-count.
032400     if      not ws-in-skip-set and rsh-skips-holidays
032500             move ws-walk-date    to ws010-date
032600             set  ws010-test-holiday to true
032700             call "PY010" using ws-py010-linkage
032800             if   ws010-holiday-yes
032900                  move "Y"        to ws-in-skip-flag
033000             end-if
033100     end-if.
033200     if      ws-in-skip-set
033300             add  1               to ws-pat-skip-cnt
033400             if   ws-preview-mode
033500                  display "PY300 -- SKIPPED " ws-walk-date
033600                          " PATTERN " rsh-id
033700             end-if
033800     else
033900             add  1               to ws-pat-gen-cnt
034000             if   not ws-preview-mode
034100                  perform ee200-write-one-shift
034200             end-if
034300     end-if.
034400*
034500 ee100-test-skip-set.
034600*---------------------
034650*    Same branch-then-jump-to-exit shape as zz070 over in
034660*    the registers program - range test first, falls through
034670*    to the single-day test only when it is not a range entry.
034700     if      ws-skip-is-range (ws-skx)
034800             if  ws-walk-date not < ws-skip-start (ws-skx)
034900                 and ws-walk-date not > ws-skip-end (ws-skx)
035000                     move "Y"     to ws-in-skip-flag
035100             end-if
035150             go to ee100-exit.
035300     if      ws-walk-date = ws-skip-start (ws-skx)
035400             move "Y"             to ws-in-skip-flag.
035550 ee100-exit.
035560     exit.
035700*
035800 ee200-write-one-shift.
035900*-----------------------
036000     add     1                    to ws-shf-seq.
036100     move    rsh-id (1:6)         to ws-new-shf-id (1:6).
036200     move    ws-shf-seq           to ws-new-shf-id (7:4).
036300     move    ws-new-shf-id        to shf-id.
036400     move    rsh-emp-id           to shf-emp-id.
036500     move    ws-walk-date         to shf-date.
036600     move    rsh-start-time       to shf-start-time.
036700     move    rsh-end-time         to shf-end-time.
036800     move    rsh-break-minutes    to shf-break-minutes.
036900     set     shf-st-planned       to true.
037000     move    rsh-id               to shf-recurring-id.
037100     set     shf-not-override     to true.
037200     move    ws-walk-weekday      to shf-weekday.
037300     write   py-shift-record.
037400*
037500 bb500-delete-pattern-shifts.
037600*-----------------------------
037700*    Shift file is sequential so each pattern needs its
037800*    own open/close pass to get back to the top - same
037900*    one-pass-per-call habit as py010's vacation test.
038000     move    py-pr1-deletion-cutoff-date to ws-cutoff-date.
038100     display "PY300 -- PATTERN " rsh-id " CUT-OFF "
038200             ws-cf-ccyy "-" ws-cf-mm "-" ws-cf-dd.
038500     open    i-o py-shift-file.
038600     move    "N"                  to ws-walk-done-flag.
038700     perform cc500-scan-shift-file
038800             until ws-walk-done.
038900     close   py-shift-file.
039000*
039100 cc500-scan-shift-file.
039200*------------------------
039300     read    py-shift-file
039400             at end     move "Y" to ws-walk-done-flag
039500             not at end perform dd500-test-one-shift
039600     end-read.
039700*
039800 dd500-test-one-shift.
039900*------------------------
040000     if      shf-recurring-id = rsh-id
040100             and shf-st-planned
040200             and shf-not-override
040300             and shf-date not < ws-cutoff-date
040400             set  shf-st-cancelled to true
040500             rewrite py-shift-record
040600             add  1               to ws-pat-del-cnt
040700     end-if.
040800*
040900 aa900-print-totals.
041000*--------------------
041100     display "PY300 -- RECURRING SHIFT EXPANDER TOTALS".
041200     display "SITE               : " py-pr1-tenant-name.
041300     display "PATTERNS PROCESSED : " ws-tot-pattern-cnt.
041400     display "SHIFTS GENERATED   : " ws-tot-gen-cnt.
041500     display "DATES SKIPPED      : " ws-tot-skip-cnt.
041600     display "SHIFTS CANCELLED   : " ws-tot-del-cnt.
041700*
