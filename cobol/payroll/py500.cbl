000100*****************************************************
000200*                                                    *
000300*              Payslip Report Builder               *
000400*                                                    *
000500*****************************************************
000600*
000700 identification           division.
000800*========================
000900*
001000     program-id.          py500.
001100*
001200     author.              Vincent B Coen.
001300     installation.        Applewood Computers.
001400     date-written.        11/03/1991.
001500     date-compiled.
001600     security.            Copyright (C) 1991-2026, Vincent Bryan
001700*                         Coen.  Distributed under the GNU General
001800*                         Public License.  See the file COPYING.
001900*
002000*    Remarks.             Works the PAYROLL-ENTRY file end to end,
002100*                         one pass, printing one page per entry --
002200*                         header, hours block, wage block and,
002300*                         for minijob staff, the annual-limit
002400*                         block -- matched against the EMPLOYEE
002500*                         master for the name and contract type.
002600*
002700*    Called Modules.      None.
002800*
002900*    Files used.          PY-Param1-File (input), PY-Employee-File
003000*                         (input, name/contract lookup),
003100*                         PY-Payroll-Entry-File (input),
003200*                         PY-Payslip-Report (output, 132 col
003300*                         Report Writer print).
003400*
003500* Changes:
003600* 11/03/91 vbc - Created for the old weekly-paid print run, plain
003700*                hours/gross/tax strip, one slip per clock card.
003800* 02/07/96 vbc - Page-per-employee forced via a control break, the
003900*                operator used to split the listing by hand at
004000*                the guillotine.
004100* 21/09/98 vbc - Y2K readiness pass: all dates confirmed to carry
004200*                full century, no 2-digit year handling found.
004300* 16/04/24 vbc - Copyright notice update superseding all previous
004400*                notices.
004500* 02/12/25 vbc - Rebuilt for the VERA minijob batch suite - the
004600*                surcharge lines and the minijob year-limit block
004700*                are both new, the page-per-entry shape and the
004800*                label/value line style are kept from the old
004900*                weekly-paid strip.
005000* 05/02/26 vbc - Added the wsfsta.cob status block once it was
005100*                plain every sel*.cob SELECT needed one.
005200*
005300 environment              division.
005400*========================
005500*
005600 configuration            section.
005700 special-names.
005800     c01 is top-of-form.
005900*
006000 input-output             section.
006100 file-control.
006200 copy "selpyparam1.cob".
006300 copy "selpyemp.cob".
006400 copy "selpypen.cob".
006500*
006600*    Report file kept local to this program, same as the
006700*    compliance register in py200.
006800     SELECT PY-Payslip-Report ASSIGN TO "PYRSP"
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS PY-Rsp-Status.
007100*
007200 data                     division.
007300*========================
007400*
007500 file                     section.
007600 copy "fdpyparam1.cob".
007700 copy "fdpyemp.cob".
007800 copy "fdpypen.cob".
007900*
008000 FD  PY-Payslip-Report
008100     LABEL RECORDS ARE STANDARD
008200     REPORT IS Payslip-Report.
008300*
008400 working-storage          section.
008500*------------------------
008600 copy "wsfsta.cob".
008700 77  ws-prog-name         pic x(17) value "py500 (1.00)".
008800*
008900 77  ws-param-eof         pic x     value "N".
009000     88  ws-param-is-eof      value "Y".
009100 77  ws-emp-eof           pic x     value "N".
009200     88  ws-emp-is-eof         value "Y".
009300 77  ws-pen-eof           pic x     value "N".
009400     88  ws-pen-is-eof         value "Y".
009500*
009600 77  ws-page-lines        pic 99    comp  value 56.
009700*
009800*    Held employee-match flag, same advance-the-master idea py200
009900*    uses against the shift file.
010000 77  ws-emp-match-flag    pic x     value "N".
010100     88  ws-emp-matched       value "Y".
010200*
010300 77  ws-tot-payslips      pic 9(5)  comp  value zero.
010400 77  ws-tot-minijob       pic 9(5)  comp  value zero.
010500*
010600*    Report Writer control field -- one break (and forced page)
010700*    per payroll entry, the file comes off py100 in EMP-ID order
010800*    already so no sort step is needed here.
010900 77  ws-ctl-key           pic x(10) value spaces.
011000*
011100*    Header working fields, built fresh for each entry and picked
011200*    up by the automatic page-heading print the break below fires.
011300 77  ws-hdr-emp-id        pic x(10) value spaces.
011400 77  ws-hdr-emp-name      pic x(31) value spaces.
011500 77  ws-hdr-month-txt     pic x(18) value spaces.
011600 77  ws-hdr-contract      pic x(10) value spaces.
011700 77  ws-hdr-rate-disp     pic s9(4)v99 comp-3.
011800 77  ws-hdr-status        pic x(8)  value spaces.
011900*
012000*    Footing working fields, same idea -- live until the next
012100*    entry's break fires the footing for this one.
012200 77  ws-ftr-run-date      pic 9(8)  value zero.
012300 01  ws-ftr-run-date-brk redefines ws-ftr-run-date.
012400     03  ws-frd-ccyy      pic 9(4).
012500     03  ws-frd-mm        pic 99.
012600     03  ws-frd-dd        pic 99.
012700 77  ws-ftr-status        pic x(8)  value spaces.
012800*
012900*    Month-name lookup, the flat filler table plus occurs
013000*    -redefines habit py020 uses for its weekday abbreviations.
013100 01  ws-month-names.
013200     03  filler           pic x(10) value "JANUAR".
013300     03  filler           pic x(10) value "FEBRUAR".
013400     03  filler           pic x(10) value "MAERZ".
013500     03  filler           pic x(10) value "APRIL".
013600     03  filler           pic x(10) value "MAI".
013700     03  filler           pic x(10) value "JUNI".
013800     03  filler           pic x(10) value "JULI".
013900     03  filler           pic x(10) value "AUGUST".
014000     03  filler           pic x(10) value "SEPTEMBER".
014100     03  filler           pic x(10) value "OKTOBER".
014200     03  filler           pic x(10) value "NOVEMBER".
014300     03  filler           pic x(10) value "DEZEMBER".
014400 01  ws-month-name-tbl redefines ws-month-names.
014500     03  ws-month-name-item pic x(10) occurs 12.
014600*
014700 77  ws-wrk-month         pic 9(8)  value zero.
014800 01  ws-wrk-month-brk redefines ws-wrk-month.
014900     03  ws-wmb-ccyy      pic 9(4).
015000     03  ws-wmb-mm        pic 99.
015100     03  ws-wmb-dd        pic 99.
015200*
015300*    Surcharge-label table, same flat/occurs habit again, index
015400*    order matches PY-Sur-xxx in wspy110.cob.
015500 01  ws-sur-labels.
015600     03  filler pic x(30) value "FRUEHZUSCHLAG (00-06, 12,5%)".
015700     03  filler pic x(30) value "SPAETZUSCHLAG (20-24, 12,5%)".
015800     03  filler pic x(30) value "NACHTZUSCHLAG (23-06, 25%)".
015900     03  filler pic x(30) value "WOCHENEND-ZUSCHLAG SA (25%)".
016000     03  filler pic x(30) value "SONNTAGSZUSCHLAG (50%)".
016100     03  filler pic x(30) value "FEIERTAGSZUSCHLAG (125%)".
016200 01  ws-sur-label-tbl redefines ws-sur-labels.
016300     03  ws-sur-label-item pic x(30) occurs 6.
016400 77  ws-surx              pic 99     comp.
016500*
016600*    Generic label/value scratch, shared by the hours, wage and
016700*    minijob detail groups below -- one line in, one line out,
016800*    same habit as ws-det-xxx in py200.
016900 77  ws-det-label         pic x(40) value spaces.
017000 77  ws-det-value         pic x(24) value spaces.
017100*
017200 77  ws-fmt-hours-in      pic s9(4)v99 comp-3.
017300 77  ws-fmt-hours-num     pic zzz9.99.
017400 77  ws-fmt-amt-in        pic s9(7)v99 comp-3.
017500 77  ws-fmt-amt-num       pic zzzzzz9.99.
017600*
017700 77  ws-mj-limit          pic s9(6)v99 comp-3.
017800 77  ws-mj-util-pct       pic s9(3)v9  comp-3.
017900 77  ws-fmt-pct-num       pic zz9.9.
018000*
018100*    These two blocks are WORKING-STORAGE, not LINKAGE -- py500
018200*    does not CALL either date/holiday module, kept for parity
018300*    with the rest of the suite in case a future release needs
018400*    the run date broken out here instead of off Pay-Run-Date.
018500*
018600 report                   section.
018700 RD  Payslip-Report
018800     control is ws-ctl-key
018900     page limit   ws-page-lines lines
019000     heading      1
019100     first detail 7
019200     last detail  ws-page-lines.
019300*
019400 01  Payslip-Break type control heading ws-ctl-key page.
019500     03  line 1.
019600         05  col   1      value spaces.
019700*
019800 01  Payslip-Heading type page heading.
019900     03  line 1.
020000         05  col   1            value "VERA - LOHNABRECHNUNG".
020100         05  col  45            value "EMPLOYEE PAYSLIP".
020200         05  col 120            value "PAGE".
020300         05  col 125 pic zzz9   source page-counter.
020400     03  line 2.
020500         05  col   1 pic x(30)  source py-pr1-tenant-name.
020600         05  col  40 pic x(30)  source py-pr1-site-name.
020700     03  line 4.
020800         05  col   1            value "EMPLOYEE".
020900         05  col  10 pic x(10)  source ws-hdr-emp-id.
021000         05  col  22 pic x(31)  source ws-hdr-emp-name.
021100         05  col  60            value "MONAT".
021200         05  col  66 pic x(18)  source ws-hdr-month-txt.
021300     03  line 5.
021400         05  col   1            value "VERTRAG".
021500         05  col  10 pic x(10)  source ws-hdr-contract.
021600         05  col  25            value "STUNDENLOHN".
021700         05  col  37 pic zzz9.99 source ws-hdr-rate-disp.
021800         05  col  50            value "EUR  STATUS".
021900         05  col  65 pic x(8)   source ws-hdr-status.
022000*
022100 01  Payslip-Hours-Block type detail.
022200     03  line + 1.
022300         05  col   3 pic x(40)  source ws-det-label.
022400         05  col  44 pic x(24)  source ws-det-value.
022500*
022600 01  Payslip-Wage-Block type detail.
022700     03  line + 1.
022800         05  col   3 pic x(40)  source ws-det-label.
022900         05  col  44 pic x(24)  source ws-det-value.
023000*
023100 01  Payslip-Minijob-Block type detail.
023200     03  line + 1.
023300         05  col   3 pic x(40)  source ws-det-label.
023400         05  col  44 pic x(24)  source ws-det-value.
023500*
023600 01  Payslip-Footing type control footing ws-ctl-key.
023700     03  line + 2.
023800         05  col   3             value "ERSTELLT AM".
023900         05  col  16 pic 9(4)/99/99 source ws-ftr-run-date.
024000         05  col  30 pic x(17)  source ws-prog-name.
024100         05  col  50             value "STATUS".
024200         05  col  58 pic x(8)   source ws-ftr-status.
024300*
024400 procedure                division.
024500*=====================================================
024600 aa000-main.
024700*----------
024800     perform aa010-read-param.
024900     perform aa020-open-master-files.
025000     initiate Payslip-Report.
025100     perform aa100-print-one-payslip
025200             until   ws-pen-is-eof.
025300     terminate Payslip-Report.
025400     perform aa070-close-master-files.
025500     perform aa900-print-totals.
025600     stop    run.
025700*
025800 aa010-read-param.
025900*-----------------
026000     open    input py-param1-file.
026100     read    py-param1-file
026200             at end move "Y" to ws-param-eof
026300     end-read.
026400     move    py-pr1-page-lines   to ws-page-lines.
026500     close   py-param1-file.
026600*
026700 aa020-open-master-files.
026800*-------------------------
026900     open    input py-employee-file py-payroll-entry-file.
027000     open    output py-payslip-report.
027100     move    "N"                 to ws-emp-eof.
027200     move    "N"                 to ws-pen-eof.
027300     read    py-employee-file
027400             at end move "Y" to ws-emp-eof
027500     end-read.
027600     read    py-payroll-entry-file
027700             at end move "Y" to ws-pen-eof
027800     end-read.
027900*
028000 aa070-close-master-files.
028100*--------------------------
028200     close   py-employee-file py-payroll-entry-file
028300             py-payslip-report.
028400*
028500 aa100-print-one-payslip.
028600*-------------------------
028700     perform bb050-sync-employee.
028800     move    pay-emp-id           to ws-ctl-key.
028900     perform bb100-build-header.
029000     perform bb200-print-hours-block.
029100     perform bb300-print-wage-block.
029200     if      ws-emp-matched and emp-is-minijob
029300             perform bb400-print-minijob-block
029400             add     1 to ws-tot-minijob
029500     end-if.
029600     perform bb500-build-footing.
029700     add     1                   to ws-tot-payslips.
029800     read    py-payroll-entry-file
029900             at end move "Y" to ws-pen-eof
030000     end-read.
030100*
030200 bb050-sync-employee.
030300*----------------------
030400     perform cc050-advance-employee
030500             until   ws-emp-is-eof or emp-id not less pay-emp-id.
030600     if      not ws-emp-is-eof and emp-id = pay-emp-id
030700             move    "Y"          to ws-emp-match-flag
030800     else
030900             move    "N"          to ws-emp-match-flag
031000     end-if.
031100*
031200 cc050-advance-employee.
031300*-------------------------
031400     read    py-employee-file
031500             at end move "Y" to ws-emp-eof
031600     end-read.
031700*
031800 bb100-build-header.
031900*---------------------
032000     move    pay-emp-id           to ws-hdr-emp-id.
032100     if      ws-emp-matched
032200             string emp-first-name delimited by size
032300                    " " delimited by size
032400                    emp-last-name delimited by size
032500                    into ws-hdr-emp-name
032600             move    emp-contract-type  to ws-hdr-contract
032700             move    emp-hourly-rate    to ws-hdr-rate-disp
032800     else
032900             move    "UNKNOWN"    to ws-hdr-emp-name
033000             move    spaces       to ws-hdr-contract
033100             move    zero         to ws-hdr-rate-disp
033200     end-if.
033300     move    pay-month            to ws-wrk-month.
033400     string  ws-month-name-item (ws-wmb-mm) delimited by space
033500             " " delimited by size
033600             ws-wmb-ccyy delimited by size
033700             into ws-hdr-month-txt.
033800     move    pay-status           to ws-hdr-status.
033900*
034000 bb200-print-hours-block.
034100*---------------------------
034200     move    "GEPLANT (KAPAZITAET)"  to ws-det-label.
034300     move    pay-planned-hours       to ws-fmt-hours-in.
034400     perform dd100-format-hours.
034500     generate Payslip-Hours-Block.
034600     move    "GEARBEITET"            to ws-det-label.
034700     move    pay-actual-hours        to ws-fmt-hours-in.
034800     perform dd100-format-hours.
034900     generate Payslip-Hours-Block.
035000     move    "UEBERTRAG"             to ws-det-label.
035100     move    pay-carryover-hours     to ws-fmt-hours-in.
035200     perform dd100-format-hours.
035300     generate Payslip-Hours-Block.
035400     move    "BEZAHLT"               to ws-det-label.
035500     move    pay-paid-hours          to ws-fmt-hours-in.
035600     perform dd100-format-hours.
035700     generate Payslip-Hours-Block.
035800     perform cc200-print-sur-hours
035900             varying ws-surx from 1 by 1
036000             until   ws-surx > 6.
036100*
036200 cc200-print-sur-hours.
036300*------------------------
036400     if      pay-sur-hours (ws-surx) > zero
036500             move ws-sur-label-item (ws-surx) to ws-det-label
036600             move pay-sur-hours (ws-surx)     to ws-fmt-hours-in
036700             perform dd100-format-hours
036800             generate Payslip-Hours-Block
036900     end-if.
037000*
037100 dd100-format-hours.
037200*----------------------
037300     if      ws-fmt-hours-in = zero
037400             move    "-"          to ws-det-value
037500     else
037600             move    ws-fmt-hours-in to ws-fmt-hours-num
037700             move    ws-fmt-hours-num to ws-det-value
037800     end-if.
037900*
038000 bb300-print-wage-block.
038100*--------------------------
038200     if      pay-base-wage > zero
038300             move "GRUNDLOHN"         to ws-det-label
038400             move pay-base-wage       to ws-fmt-amt-in
038500             perform dd200-format-amount
038600             generate Payslip-Wage-Block
038700     end-if.
038800     perform cc300-print-sur-amount
038900             varying ws-surx from 1 by 1
039000             until   ws-surx > 6.
039100     move    "BRUTTO GESAMT"          to ws-det-label.
039200     move    pay-total-gross          to ws-fmt-amt-in.
039300     perform dd200-format-amount.
039400     generate Payslip-Wage-Block.
039500*
039600 cc300-print-sur-amount.
039700*--------------------------
039800     if      pay-sur-amount (ws-surx) > zero
039900             move ws-sur-label-item (ws-surx) to ws-det-label
040000             move pay-sur-amount (ws-surx)    to ws-fmt-amt-in
040100             perform dd200-format-amount
040200             generate Payslip-Wage-Block
040300     end-if.
040400*
040500 dd200-format-amount.
040600*-----------------------
040700     if      ws-fmt-amt-in = zero
040800             move    "-"          to ws-det-value
040900     else
041000             move    ws-fmt-amt-in to ws-fmt-amt-num
041100             string  ws-fmt-amt-num delimited by size
041200                     " EUR" delimited by size
041300                     into ws-det-value
041400     end-if.
041500*
041600 bb400-print-minijob-block.
041700*-----------------------------
041800     move    "JAHRESSUMME (YTD)"      to ws-det-label.
041900     move    pay-ytd-gross            to ws-fmt-amt-in.
042000     perform dd200-format-amount.
042100     generate Payslip-Minijob-Block.
042200     compute ws-mj-limit = pay-ytd-gross + pay-annual-remaining.
042300     move    "JAHRESGRENZE"           to ws-det-label.
042400     move    ws-mj-limit              to ws-fmt-amt-in.
042500     perform dd200-format-amount.
042600     generate Payslip-Minijob-Block.
042700     move    "VERBLEIBEND"            to ws-det-label.
042800     move    pay-annual-remaining     to ws-fmt-amt-in.
042900     perform dd200-format-amount.
043000     generate Payslip-Minijob-Block.
043100     move    zero                     to ws-mj-util-pct.
043200     if      ws-mj-limit > zero
043300             compute ws-mj-util-pct rounded =
043400                     pay-ytd-gross / ws-mj-limit * 100
043500     end-if.
043600     if      ws-mj-util-pct > 100
043700             move    100              to ws-mj-util-pct
043800     end-if.
043900     move    "AUSSCHOEPFUNG"          to ws-det-label.
044000     move    ws-mj-util-pct           to ws-fmt-pct-num.
044100     move    ws-fmt-pct-num           to ws-det-value.
044200     generate Payslip-Minijob-Block.
044300     if      ws-mj-util-pct not < py-pr1-warn-pct-2
044400             move "JAHRESGRENZE NAHEZU AUSGESCHOEPFT!"
044500                                      to ws-det-label
044600             move spaces             to ws-det-value
044700             generate Payslip-Minijob-Block
044800     else
044900     if      ws-mj-util-pct not < py-pr1-warn-pct-1
045000             move "JAHRESGRENZE ZU 80% ERREICHT"
045100                                      to ws-det-label
045200             move spaces             to ws-det-value
045300             generate Payslip-Minijob-Block
045400     end-if
045500     end-if.
045600*
045700 bb500-build-footing.
045800*-----------------------
045900     move    pay-run-date            to ws-ftr-run-date.
046000     move    pay-status              to ws-ftr-status.
046100*
046200 aa900-print-totals.
046300*----------------------
046400     display "PY500 PAYSLIP RUN COMPLETE".
046500     display "PAYSLIPS PRINTED  . . " ws-tot-payslips.
046600     display "MINIJOB EMPLOYEES . . " ws-tot-minijob.
046700*
