000100*****************************************************
000200*                                                    *
000300*           Shift Compliance Validator               *
000400*                                                    *
000500*****************************************************
000600*
000700 identification           division.
000800*========================
000900*
001000     program-id.          py200.
001100     author.              Vincent B Coen.
001200     installation.        Applewood Computers.
001300     date-written.        22/03/1988.
001400     date-compiled.
001500     security.            Copyright (C) 1988-2026, Vincent Bryan
001600*                         Coen.  Distributed under the GNU General
001700*                         Public License.  See the file COPYING.
001800*
001900*    Remarks.             Works the SHIFT file end to end, one
002000*                         pass, checking each non-cancelled shift
002100*                         against the four statutory tests and
002200*                         printing a finding line for every
002300*                         violation/warning raised.  Per-employee
002400*                         and grand-total counts print at the
002500*                         control breaks.
002600*
002700*    Called Modules.      py010 (public holiday test), py020
002800*                         (date arithmetic).
002900*
003000*    Files used.          PY-Param1-File (input), PY-Payroll
003100*                         -Entry-File (input, pre-scanned for the
003200*                         minijob limit tests), PY-Employee-File
003300*                         (input, contract-type lookup), PY-Shift
003400*                         -File (input), PY-Compliance-Report
003500*                         (output, 132 col Report Writer print).
003600*
003700* Changes:
003800* 22/03/88 vbc - Created for the old shift-bureau package, just
003900*                the rest-period test against the clock-card file.
004000* 17/06/93 vbc - Break-minutes test added once the works council
004100*                agreement set minimum break lengths by shift
004200*                length.
004300* 09/09/98 vbc - Y2K readiness pass: all dates confirmed to carry
004400*                full century, no 2-digit year handling found.
004500* 16/04/24 vbc - Copyright notice update superseding all previous
004600*                notices.
004700* 28/11/25 vbc - Rebuilt for the VERA minijob batch suite - the
004800*                minijob monthly/annual limit tests and the public
004900*                -holiday info warning are both new, only the
005000*                rest-period/break shape is kept from the old
005100*                shift-bureau run.
005200* 19/01/26 vbc - WA-1402 Print-file page width now comes off
005300*                PY-PR1-Page-Width-L instead of being hardcoded.
005310* 16/02/26 vbc - WA-1488 dd310's annual-limit YTD was wrongly
005320*                skipping DRAFT entries - dropped the approved/
005330*                paid test, it only belongs on the payroll
005340*                calculator's own annual-limit rule in py110.
005400*
005500 environment              division.
005600*========================
005700*
005800 configuration            section.
005900 special-names.
006000     c01 is top-of-form.
006100*
006200 input-output             section.
006300 file-control.
006400 copy "selpyparam1.cob".
006500 copy "selpypen.cob".
006600 copy "selpyemp.cob".
006700 copy "selpyshf.cob".
006800*
006900*    Report file kept local to this program, py500 will get its
007000*    own SELECT/FD when the payslip print is built.
007100     SELECT PY-Compliance-Report ASSIGN TO "PYCRP"
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS PY-Crp-Status.
007400*
007500 data                     division.
007600*========================
007700*
007800 file                     section.
007900 copy "fdpyparam1.cob".
008000 copy "fdpypen.cob".
008100 copy "fdpyemp.cob".
008200 copy "fdpyshf.cob".
008300*
008400 FD  PY-Compliance-Report
008500     LABEL RECORDS ARE STANDARD
008600     REPORT IS Compliance-Register-Report.
008700*
008800 working-storage          section.
008900*------------------------
009000 copy "wsfsta.cob".
009100 77  ws-prog-name         pic x(17) value "py200 (1.00)".
009200*
009300*    Finding/summary work record, one occurrence built per
009400*    shift check and handed straight to the print paragraphs.
009500 copy "wspycmp.cob".
009600*
009700 77  ws-param-eof         pic x     value "N".
009800     88  ws-param-is-eof      value "Y".
009900 77  ws-pen-eof           pic x     value "N".
010000     88  ws-pen-is-eof         value "Y".
010100 77  ws-emp-eof           pic x     value "N".
010200     88  ws-emp-is-eof         value "Y".
010300 77  ws-shf-eof           pic x     value "N".
010400     88  ws-shf-is-eof         value "Y".
010500*
010600 77  ws-page-lines        pic 99    comp  value 56.
010700*
010800*    Table, built from the PAYROLL-ENTRY master: one row per
010900*    entry on file, used for the minijob monthly/YTD tests below.
011000 01  ws-pen-tbl.
011100     03  ws-pn-row occurs 500 indexed by ws-pnx.
011200         05  ws-pn-emp-id     pic x(10).
011300         05  ws-pn-month      pic 9(8).
011400         05  ws-pn-gross      pic s9(6)v99 comp-3.
011500         05  ws-pn-ok-flag    pic x.
011600             88  ws-pn-is-ok      value "Y".
011700         05  filler           pic x(04).
011800 77  ws-pn-count          pic 9(3)   comp    value zero.
011900*
012000*    Held PY-Employee-File record, advanced in step with the
012100*    shift file so we always know the current shift's contract
012200*    type without a re-read per shift.
012300 77  ws-emp-match-flag    pic x     value "N".
012400     88  ws-emp-matched       value "Y".
012500*
012600*    Running control-break context: the employee the subtotals
012700*    below are for, and the last qualifying shift seen for the
012800*    rest-period test, both reset together on an employee break.
012900 77  ws-cur-emp-id        pic x(10) value spaces.
013000 77  ws-rest-has-prev     pic x     value "N".
013100     88  ws-rest-had-prev     value "Y".
013200 77  ws-rest-prev-end-date pic 9(8) value zero.
013300 77  ws-rest-prev-end-hhmm pic 9(4) value zero.
013400*
013500*    hhmm-to-minutes-since-midnight scratch, shared by the rest
013600*    -period and break-length tests below.
013700 77  ws-hm-in             pic 9(4)   comp.
013800 77  ws-hm-q              pic s9(3)  comp.
013900 77  ws-hm-r              pic s9(3)  comp.
014000 77  ws-hm-out-min        pic s9(5)  comp.
014100*
014200 77  ws-rp-minutes        pic s9(5)  comp.
014300 01  ws-rp-minutes-alt redefines ws-rp-minutes pic s9(5) comp.
014400 77  ws-rp-this-start-min pic s9(5)  comp.
014500 77  ws-rp-prev-end-min   pic s9(5)  comp.
014600 77  ws-rp-hours-disp     pic zz9.9.
014700 77  ws-min-rest-disp     pic z9.
014800*
014900 77  ws-br-start-min      pic s9(5)  comp.
015000 77  ws-br-end-min        pic s9(5)  comp.
015100 77  ws-br-gross-min      pic s9(5)  comp.
015200 77  ws-br-req-min        pic s9(5)  comp    value zero.
015300 77  ws-br-disp           pic zzz9.
015400 77  ws-br-req-disp       pic zzz9.
015500*
015600*    First-of-month / start-of-year keys worked out from the
015700*    shift date for the minijob lookups below.
015800 77  ws-shift-month       pic 9(8)   value zero.
015900 01  ws-shift-month-brk redefines ws-shift-month.
016000     03  ws-smb-ccyy          pic 9(4).
016100     03  ws-smb-mm            pic 99.
016200     03  ws-smb-dd            pic 99.
016300 77  ws-year-start        pic 9(8)   value zero.
016400 01  ws-year-start-brk redefines ws-year-start.
016500     03  ws-ysb-ccyy          pic 9(4).
016600     03  ws-ysb-rest          pic 9(4).
016700*
016800 77  ws-mj-ytd            pic s9(7)v99 comp-3  value zero.
016900 77  ws-mj-ceil-95        pic s9(7)v99 comp-3  value zero.
017000 77  ws-mj-disp           pic zzzz9.99.
017100 77  ws-mj-ceil-disp      pic zzzzz9.99.
017200*
017300*    Report Writer source fields - RW can only SOURCE off a data
017400*    item, not off a file field directly once we have added our
017500*    own text around it.
017600 77  ws-det-emp-id        pic x(10).
017700 77  ws-det-shf-id        pic x(10).
017800 77  ws-det-shf-date      pic 9(8).
017900 77  ws-det-severity      pic x(9).
018000 77  ws-det-message       pic x(60).
018100*
018200 77  ws-sub-emp-id        pic x(10).
018300 77  ws-emp-checked-cnt   pic 9(5)   comp    value zero.
018400 77  ws-emp-viol-cnt      pic 9(5)   comp    value zero.
018500 77  ws-emp-warn-cnt      pic 9(5)   comp    value zero.
018600 77  ws-tot-checked       pic 9(7)   comp    value zero.
018700 77  ws-tot-viol          pic 9(7)   comp    value zero.
018800 77  ws-tot-warn          pic 9(7)   comp    value zero.
018900*
019000*    These two blocks are WORKING-STORAGE, not LINKAGE -- py200
019100*    owns them and passes each by reference on its own CALLs
019200*    below, it does not receive them from a caller of its own.
019300 copy "wspy020.cob".
019400 copy "wspy010.cob".
019500*
019600 report                   section.
019700 RD  Compliance-Register-Report
019800     control is final
019900     page limit   ws-page-lines lines
020000     heading      1
020100     first detail 5
020200     last detail  ws-page-lines.
020300*
020400 01  Comp-Head type page heading.
020500     03  line 1.
020600         05  col   1            value "VERA PAYROLL SYSTEM".
020700         05  col  45            value "SHIFT COMPLIANCE REGISTER".
020800         05  col 120            value "PAGE".
020900         05  col 125 pic zzz9   source page-counter.
021000     03  line 2.
021100         05  col   1 pic x(30)  source py-pr1-tenant-name.
021200         05  col  40 pic x(30)  source py-pr1-site-name.
021300     03  line 4.
021400         05  col   1            value "EMP-ID".
021500         05  col  14            value "SHIFT-ID".
021600         05  col  26            value "DATE".
021700         05  col  37            value "SEVERITY".
021800         05  col  48            value "MESSAGE".
021900*
022000 01  Comp-Detail type is detail.
022100     03  line + 1.
022200         05  col   1 pic x(10)  source ws-det-emp-id.
022300         05  col  14 pic x(10)  source ws-det-shf-id.
022400         05  col  26 pic 9(8)   source ws-det-shf-date.
022500         05  col  37 pic x(9)   source ws-det-severity.
022600         05  col  48 pic x(60)  source ws-det-message.
022700*
022800 01  Comp-Emp-Sub type is detail.
022900     03  line + 2.
023000         05  col   1            value "  -- Employee".
023100         05  col  16 pic x(10)  source ws-sub-emp-id.
023200         05  col  29            value "Shifts".
023300         05  col  37 pic zzzz9  source ws-emp-checked-cnt.
023400         05  col  45            value "Violations".
023500         05  col  57 pic zzzz9  source ws-emp-viol-cnt.
023600         05  col  65            value "Warnings".
023700         05  col  75 pic zzzz9  source ws-emp-warn-cnt.
023800*
023900 01  type control footing final line plus 2.
024000     03  col   1                value "Grand totals - shifts".
024100     03  col  32 pic zzzzzz9    source ws-tot-checked.
024200     03  col  44                value "violations".
024300     03  col  56 pic zzzzzz9    source ws-tot-viol.
024400     03  col  68                value "warnings".
024500     03  col  78 pic zzzzzz9    source ws-tot-warn.
024600*
024700 procedure                division.
024800*=====================================================
024900 aa000-main.
025000*----------
025100     perform aa010-open-prescan-files.
025200     perform aa020-read-param.
025300     perform aa030-prescan-payroll.
025400     perform aa040-open-shift-files.
025500     initiate Compliance-Register-Report.
025600     perform aa050-validate-shifts
025700             until   ws-shf-is-eof.
025800     if      ws-cur-emp-id not = spaces
025900             perform bb900-flush-employee-sub
026000     end-if.
026100     terminate Compliance-Register-Report.
026200     perform aa070-close-shift-files.
026300     perform aa900-print-totals.
026400     stop    run.
026500*
026600 aa010-open-prescan-files.
026700*-------------------------
026800     open    input py-param1-file py-payroll-entry-file.
026900*
027000 aa020-read-param.
027100*-----------------
027200     read    py-param1-file
027300             at end move "Y" to ws-param-eof
027400     end-read.
027500     move    py-pr1-page-lines   to ws-page-lines.
027600     close   py-param1-file.
027700*
027800 aa030-prescan-payroll.
027900*-----------------------
028000     move    "N"                 to ws-pen-eof.
028100     perform aa035-read-one-pen
028200             until ws-pen-is-eof.
028300     close   py-payroll-entry-file.
028400*
028500 aa035-read-one-pen.
028600*--------------------
028700     read    py-payroll-entry-file
028800             at end     move "Y" to ws-pen-eof
028900             not at end perform bb035-score-pen-row
029000     end-read.
029100*
029200 bb035-score-pen-row.
029300*----------------------
029400     add     1                   to ws-pn-count.
029500     set     ws-pnx              to ws-pn-count.
029600     move    pay-emp-id          to ws-pn-emp-id (ws-pnx).
029700     move    pay-month           to ws-pn-month  (ws-pnx).
029800     move    pay-total-gross     to ws-pn-gross  (ws-pnx).
029900     move    "N"                 to ws-pn-ok-flag (ws-pnx).
030000     if      pay-st-approved or pay-st-paid
030100             move "Y"            to ws-pn-ok-flag (ws-pnx)
030200     end-if.
030300*
030400 aa040-open-shift-files.
030500*-------------------------
030600     open    input py-employee-file py-shift-file.
030700     open    output py-compliance-report.
030800     move    "N"                 to ws-emp-eof ws-shf-eof.
030900     read    py-employee-file
031000             at end move "Y" to ws-emp-eof
031100     end-read.
031200     read    py-shift-file
031300             at end move "Y" to ws-shf-eof
031400     end-read.
031500*
031600 aa070-close-shift-files.
031700*--------------------------
031800     close   py-employee-file py-shift-file py-compliance-report.
031900*
032000 aa050-validate-shifts.
032100*-----------------------
032200     perform bb060-check-employee-break.
032300     if      not shf-st-cancelled and not shf-st-canc-absence
032400             move    shf-id to Cmp-Sum-Shf-Id
032500             move    "Y"   to Cmp-Rest-Ok Cmp-Break-Ok
032600                               Cmp-Minijob-Ok
032700             perform bb050-sync-employee
032800             perform bb100-rest-period-check
032900             perform bb200-break-check
033000             perform bb300-minijob-check
033100             perform bb400-holiday-info-check
033200             add     1 to ws-emp-checked-cnt ws-tot-checked
033300             perform bb500-hold-as-prev-shift
033400     end-if.
033500     read    py-shift-file
033600             at end move "Y" to ws-shf-eof
033700     end-read.
033800*
033900 bb060-check-employee-break.
034000*-----------------------------
034100     if      shf-emp-id not = ws-cur-emp-id
034200             if      ws-cur-emp-id not = spaces
034300                     perform bb900-flush-employee-sub
034400             end-if
034500             move    shf-emp-id     to ws-cur-emp-id
034600             move    zero  to ws-emp-checked-cnt ws-emp-viol-cnt
034700                               ws-emp-warn-cnt
034800             move    "N"            to ws-rest-has-prev
034900     end-if.
035000*
035100 bb900-flush-employee-sub.
035200*---------------------------
035300     move    ws-cur-emp-id       to ws-sub-emp-id.
035400     generate Comp-Emp-Sub.
035500*
035600 bb050-sync-employee.
035700*----------------------
035800     perform cc050-advance-employee
035900             until   ws-emp-is-eof or emp-id not less shf-emp-id.
036000     if      not ws-emp-is-eof and emp-id = shf-emp-id
036100             move    "Y"          to ws-emp-match-flag
036200     else
036300             move    "N"          to ws-emp-match-flag
036400     end-if.
036500*
036600 cc050-advance-employee.
036700*-------------------------
036800     read    py-employee-file
036900             at end move "Y" to ws-emp-eof
037000     end-read.
037100*
037200 bb100-rest-period-check.
037300*---------------------------
037400     if      ws-rest-had-prev
037500             move    ws-rest-prev-end-date to ws020-date-1
037600             move    shf-date              to ws020-date-2
037700             move    "D"                   to ws020-function
037800             call    "PY020" using ws-py020-linkage
037900             compute ws-rp-minutes = ws020-days-apart * 1440
038000             move    shf-start-time        to ws-hm-in
038100             perform dd100-hhmm-to-min
038200             move    ws-hm-out-min         to ws-rp-this-start-min
038300             move    ws-rest-prev-end-hhmm to ws-hm-in
038400             perform dd100-hhmm-to-min
038500             move    ws-hm-out-min         to ws-rp-prev-end-min
038600             compute ws-rp-minutes = ws-rp-minutes
038700                     + ws-rp-this-start-min - ws-rp-prev-end-min
038800             if      ws-rp-minutes < (py-pr1-min-rest-hours * 60)
038900                     compute ws-rp-hours-disp rounded =
039000                             ws-rp-minutes / 60
039100                     move    py-pr1-min-rest-hours
039200                             to ws-min-rest-disp
039300                     move    "N"         to Cmp-Rest-Ok
039400                     set     Cmp-Is-Violation to true
039500                     string  "Ruhezeit unterschritten: "
039600                             ws-rp-hours-disp delimited by size
039700                             "h (min. " delimited by size
039800                             ws-min-rest-disp delimited by size
039900                             "h)" delimited by size
040000                             into Cmp-Message
040100                     perform bb999-emit-finding
040200             end-if
040300     end-if.
040400*
040500 dd100-hhmm-to-min.
040600*--------------------
040700     divide  ws-hm-in by 100 giving ws-hm-q remainder ws-hm-r.
040800     compute ws-hm-out-min = ws-hm-q * 60 + ws-hm-r.
040900*
041000 bb500-hold-as-prev-shift.
041100*----------------------------
041200     move    shf-date             to ws-rest-prev-end-date.
041300     move    shf-end-time         to ws-rest-prev-end-hhmm.
041400     if      shf-end-time < shf-start-time
041500             move    "A"          to ws020-function
041600             move    1            to ws020-add-amount
041700             move    shf-date     to ws020-date-1
041800             call    "PY020" using ws-py020-linkage
041900             move    ws020-date-1 to ws-rest-prev-end-date
042000     end-if.
042100     move    "Y"                  to ws-rest-has-prev.
042200*
042300 bb200-break-check.
042400*---------------------
042500     move    shf-start-time       to ws-hm-in.
042600     perform dd100-hhmm-to-min.
042700     move    ws-hm-out-min        to ws-br-start-min.
042800     move    shf-end-time         to ws-hm-in.
042900     perform dd100-hhmm-to-min.
043000     move    ws-hm-out-min        to ws-br-end-min.
043100     if      shf-end-time < shf-start-time
043200             compute ws-br-end-min = ws-br-end-min + 1440
043300     end-if.
043400     compute ws-br-gross-min = ws-br-end-min - ws-br-start-min.
043500     if      ws-br-gross-min >
043600             (py-pr1-break-thresh-2-hrs * 60)
043700             move    py-pr1-break-thresh-2-min to ws-br-req-min
043800     else
043900     if      ws-br-gross-min >
044000             (py-pr1-break-thresh-1-hrs * 60)
044100             move    py-pr1-break-thresh-1-min to ws-br-req-min
044200     else
044300             move    zero                      to ws-br-req-min
044400     end-if
044500     end-if.
044600     if      shf-break-minutes < ws-br-req-min
044700             move    shf-break-minutes to ws-br-disp
044800             move    ws-br-req-min     to ws-br-req-disp
044900             move    "N"               to Cmp-Break-Ok
045000             set     Cmp-Is-Violation  to true
045100             string  "Pause zu kurz: " delimited by size
045200                     ws-br-disp delimited by size
045300                     " min (min. " delimited by size
045400                     ws-br-req-disp delimited by size
045500                     " min)" delimited by size
045600                     into Cmp-Message
045700             perform bb999-emit-finding
045800     end-if.
045900*
046000 bb300-minijob-check.
046100*-----------------------
046200     if      ws-emp-matched and emp-is-minijob
046300             move    shf-date (1:6) to ws-shift-month (1:6)
046400             move    "01"           to ws-shift-month (7:2)
046500             move    ws-smb-ccyy    to ws-ysb-ccyy
046600             move    "0101"         to ws-year-start (5:4)
046700             perform cc300-month-limit-test
046800             perform cc310-annual-limit-test
046900     end-if.
047000*
047100 cc300-month-limit-test.
047200*--------------------------
047300     set     ws-pnx               to 1.
047400     search  ws-pn-row
047500             at end continue
047600             when    ws-pn-emp-id (ws-pnx) = shf-emp-id and
047700                     ws-pn-month  (ws-pnx) = ws-shift-month
047800                     if   ws-pn-gross (ws-pnx) >
047900                          py-pr1-minijob-monthly-limit
048000                          move ws-pn-gross (ws-pnx) to ws-mj-disp
048100                          set  Cmp-Is-Warning to true
048200                          string "Minijob-Monatsgrenze "
048300                                 delimited by size
048400                                 "ueberschritten: "
048500                                 delimited by size
048600                                 ws-mj-disp delimited by size
048700                                 " EUR" delimited by size
048800                                 into Cmp-Message
048900                          perform bb999-emit-finding
049000                     end-if.
049100*
049200 cc310-annual-limit-test.
049300*---------------------------
049400     move    zero                 to ws-mj-ytd.
049500     perform dd310-add-one-pen-row
049600             varying ws-pnx from 1 by 1
049700             until   ws-pnx > ws-pn-count.
049800     compute ws-mj-ceil-95 rounded =
049900             py-pr1-minijob-annual-limit *
050000             py-pr1-warn-pct-2 / 100.
050100     if      ws-mj-ytd > py-pr1-minijob-annual-limit
050200             move    ws-mj-ytd    to ws-mj-disp
050300             move    "N"          to Cmp-Minijob-Ok
050400             set     Cmp-Is-Violation to true
050500             string  "Jahresgrenze ueberschritten: "
050600                     delimited by size
050700                     ws-mj-disp delimited by size
050800                     " EUR" delimited by size
050900                     into Cmp-Message
051000             perform bb999-emit-finding
051100     else
051200     if      ws-mj-ytd > ws-mj-ceil-95
051300             move    ws-mj-ytd    to ws-mj-disp
051400             set     Cmp-Is-Warning to true
051500             string  "Jahresgrenze nahezu erreicht: "
051600                     delimited by size
051700                     ws-mj-disp delimited by size
051800                     " EUR" delimited by size
051900                     into Cmp-Message
052000             perform bb999-emit-finding
052100     end-if
052200     end-if.
052300*
052400 dd310-add-one-pen-row.
052500*-------------------------
052550*    Unlike cc300/the py110 annual-limit calc this YTD is not
052560*    restricted to APPROVED/PAID rows - a DRAFT entry's gross
052570*    still has to count or a breach could go undetected until
052580*    someone gets round to approving it.
052600     if      ws-pn-emp-id (ws-pnx) = shf-emp-id and
052700             ws-pn-month  (ws-pnx) < ws-shift-month and
052800             ws-pn-month  (ws-pnx) not < ws-year-start
052900             add     ws-pn-gross (ws-pnx) to ws-mj-ytd
053000     end-if.
053200*
053300 bb400-holiday-info-check.
053400*----------------------------
053500     move    "H"                  to ws010-function.
053600     move    shf-date             to ws010-date.
053700     call    "PY010" using ws-py010-linkage.
053800     if      ws010-holiday-yes
053900             set     Cmp-Is-Warning to true
054000             string  "Feiertag: " delimited by size
054100                     ws010-holiday-name delimited by space
054200                     into Cmp-Message
054300             perform bb999-emit-finding
054400     end-if.
054500*
054600 bb999-emit-finding.
054700*----------------------
054800*    Cmp-Severity/Cmp-Message set by the caller just above; this
054900*    paragraph is the only place that touches the print record
055000*    or the violation/warning counters.
055100     move    shf-id                to Cmp-Shf-Id.
055200     move    shf-emp-id            to ws-det-emp-id.
055300     move    Cmp-Shf-Id            to ws-det-shf-id.
055400     move    shf-date              to ws-det-shf-date.
055500     move    Cmp-Message           to ws-det-message.
055600     if      Cmp-Is-Violation
055700             move    "VIOLATION"   to ws-det-severity
055800             add     1 to ws-emp-viol-cnt ws-tot-viol
055900     else
056000             move    "WARNING"     to ws-det-severity
056100             add     1 to ws-emp-warn-cnt ws-tot-warn
056200     end-if.
056300     generate Comp-Detail.
056400*
056500 aa900-print-totals.
056600*----------------------
056700     display "PY200 COMPLIANCE RUN COMPLETE".
056800     display "SHIFTS CHECKED . . . . " ws-tot-checked.
056900     display "VIOLATIONS FOUND  . . " ws-tot-viol.
057000     display "WARNINGS RAISED . . . " ws-tot-warn.
057100*
