000100*****************************************************
000200*                                                    *
000300*            Public Holiday & School Vacation        *
000400*            Calendar, Baden-Wuerttemberg            *
000500*                                                    *
000600*****************************************************
000700*
000800 identification           division.
000900*========================
001000*
001100     program-id.          py010.
001200*
001300     author.              Vincent B Coen.
001400     installation.        Applewood Computers.
001500     date-written.        03/09/1986.
001600     date-compiled.
001700     security.            Copyright (C) 1986-2026, Vincent Bryan
001800*                         Coen.  Distributed under the GNU General
001900*                         Public License.  See the file COPYING.
002000*
002100*    Remarks.             Builds the current year's public-holiday
002200*                         table fresh on every call, then answers
002300*                         questions off it - is this date a public
002400*                         holiday, and is it inside a school
002500*                         vacation period.
002600*
002700*    Called Modules.      py020 (date arithmetic).
002800*
002900*    Files used.          PY-Holiday-Profile-File (school vacation
003000*                         and custom closure days).
003100*
003200* Changes:
003300* 03/09/86 vbc - Created for the old shift-bureau package, bank
003400*                holiday table was hand keyed every January, this
003500*                builds it from the Easter date instead.
003600* 11/02/92 vbc - Table widened to 14 rows, German unification
003700*                brought the extra Oct 3 holiday in.
003800* 27/07/98 vbc - Y2K readiness pass: year field confirmed full
003900*                century throughout, Gauss formula unaffected.
004000* 16/04/24 vbc - Copyright notice update superseding all previous
004100*                notices.
004200* 18/11/25 vbc - Brought back for the VERA minijob batch suite.
004300*                School-vacation test added, reading the new
004400*                HOLIDAY-PROFILE file instead of a punched table.
004500* 30/11/25 vbc - Split vacation/custom views on profile record,
004600*                see wspyhol.cob history.
004700*
004800 environment              division.
004900*========================
005000*
005100 configuration            section.
005200 special-names.
005300     c01 is top-of-form.
005400*
005500 input-output             section.
005600 file-control.
005700 copy "selpyhol.cob".
005800*
005900 data                     division.
006000*========================
006100*
006200 file                     section.
006300 copy "fdpyhol.cob".
006400*
006500 working-storage          section.
006600*------------------------
006650 copy "wsfsta.cob".
006700 77  ws-prog-name         pic x(17) value "py010 (1.00)".
006800 77  ws-table-year        pic 9(4)            value zero.
006900 77  ws-eof-switch        pic x               value "N".
007000     88  ws-hol-eof            value "Y".
007100 77  ws-dd-offset         pic s9(4)   comp    value zero.
007200 77  ws-dd-row            pic 9(2)    comp    value zero.
007300 77  ws-g-tmp             pic s9(5)   comp    value zero.
007400 77  ws-g-tmp2            pic s9(5)   comp    value zero.
007500*
007600 01  ws-gauss-work.
007700     03  ws-g-a           pic s9(4)   comp.
007800     03  ws-g-b           pic s9(4)   comp.
007900     03  ws-g-c           pic s9(4)   comp.
008000     03  ws-g-d           pic s9(4)   comp.
008100     03  ws-g-e           pic s9(4)   comp.
008200     03  ws-g-f           pic s9(4)   comp.
008300     03  ws-g-g           pic s9(4)   comp.
008400     03  ws-g-h           pic s9(4)   comp.
008500     03  ws-g-i           pic s9(4)   comp.
008600     03  ws-g-k           pic s9(4)   comp.
008700     03  ws-g-l           pic s9(4)   comp.
008800     03  ws-g-m           pic s9(4)   comp.
008900 01  ws-gauss-work2 redefines ws-gauss-work.
009000     03  filler           pic x(8).
009100     03  ws-easter-mm     pic s9(4)   comp.
009200     03  ws-easter-dd     pic s9(4)   comp.
009300*
009400 01  ws-holiday-tbl.
009500     03  ws-hol-row occurs 14 indexed by ws-hx.
009600         05  ws-hol-date  pic 9(8).
009700         05  ws-hol-name  pic x(20).
009800*
009900 01  ws-holiday-tbl-flat redefines ws-holiday-tbl
010000                          pic x(392).
010100*
010200 01  ws-hol-static-names.
010300     03  filler           pic x(20) value "NEUJAHR".
010400     03  filler           pic x(20) value "HEILIGE DREI KOENIGE".
010500     03  filler           pic x(20) value "KARFREITAG".
010600     03  filler           pic x(20) value "OSTERSONNTAG".
010700     03  filler           pic x(20) value "OSTERMONTAG".
010800     03  filler           pic x(20) value "TAG DER ARBEIT".
010900     03  filler           pic x(20) value "CHRISTI HIMMELFAHRT".
011000     03  filler           pic x(20) value "PFINGSTSONNTAG".
011100     03  filler           pic x(20) value "PFINGSTMONTAG".
011200     03  filler           pic x(20) value "FRONLEICHNAM".
011300     03  filler           pic x(20) value "TAG DER DT EINHEIT".
011400     03  filler           pic x(20) value "ALLERHEILIGEN".
011500     03  filler           pic x(20) value "1. WEIHNACHTSTAG".
011600     03  filler           pic x(20) value "2. WEIHNACHTSTAG".
011700 01  ws-hol-static-tbl redefines ws-hol-static-names.
011800     03  ws-hol-static-name pic x(20) occurs 14.
011900*
012000 linkage                  section.
012100 copy "wspy010.cob".
012200 copy "wspy020.cob".
012300*
012400 procedure                division using ws-py010-linkage.
012500*==========================================================
012600 aa000-main.
012700*----------
012800     move    ws010-date (1:4)    to ws-table-year.
012900     perform bb000-build-year-table.
013000     if      ws010-test-holiday
013100             perform cc000-test-public-holiday
013200     else
013300     if      ws010-test-school-vac
013400             perform cc100-test-school-vacation
013500     end-if
013600     end-if.
013700     goback.
013800*
013900 bb000-build-year-table.
014000*-----------------------
014100     perform bb100-gauss-easter.
014200     move    ws-table-year       to ws-hol-date (1) (1:4).
014300     move    "0101"              to ws-hol-date (1) (5:4).
014400     move    ws-hol-static-name (1) to ws-hol-name (1).
014500     move    ws-table-year       to ws-hol-date (2) (1:4).
014600     move    "0106"              to ws-hol-date (2) (5:4).
014700     move    ws-hol-static-name (2) to ws-hol-name (2).
014800     move    ws-table-year       to ws-hol-date (6) (1:4).
014900     move    "0501"              to ws-hol-date (6) (5:4).
015000     move    ws-hol-static-name (6) to ws-hol-name (6).
015100     move    ws-table-year       to ws-hol-date (11) (1:4).
015200     move    "1003"              to ws-hol-date (11) (5:4).
015300     move    ws-hol-static-name (11) to ws-hol-name (11).
015400     move    ws-table-year       to ws-hol-date (12) (1:4).
015500     move    "1101"              to ws-hol-date (12) (5:4).
015600     move    ws-hol-static-name (12) to ws-hol-name (12).
015700     move    ws-table-year       to ws-hol-date (13) (1:4).
015800     move    "1225"              to ws-hol-date (13) (5:4).
015900     move    ws-hol-static-name (13) to ws-hol-name (13).
016000     move    ws-table-year       to ws-hol-date (14) (1:4).
016100     move    "1226"              to ws-hol-date (14) (5:4).
016200     move    ws-hol-static-name (14) to ws-hol-name (14).
016300     move    ws-table-year       to ws-hol-date (4) (1:4).
016400     move    ws-easter-mm        to ws-hol-date (4) (5:2).
016500     move    ws-easter-dd        to ws-hol-date (4) (7:2).
016600     move    ws-hol-static-name (4) to ws-hol-name (4).
016700     move    -2                  to ws-dd-offset.
016800     move    3                   to ws-dd-row.
016900     perform dd100-offset-easter.
017000     move    ws-hol-static-name (3)  to ws-hol-name (3).
017100     move    1                   to ws-dd-offset.
017200     move    5                   to ws-dd-row.
017300     perform dd100-offset-easter.
017400     move    ws-hol-static-name (5)  to ws-hol-name (5).
017500     move    39                  to ws-dd-offset.
017600     move    7                   to ws-dd-row.
017700     perform dd100-offset-easter.
017800     move    ws-hol-static-name (7)  to ws-hol-name (7).
017900     move    49                  to ws-dd-offset.
018000     move    8                   to ws-dd-row.
018100     perform dd100-offset-easter.
018200     move    ws-hol-static-name (8)  to ws-hol-name (8).
018300     move    50                  to ws-dd-offset.
018400     move    9                   to ws-dd-row.
018500     perform dd100-offset-easter.
018600     move    ws-hol-static-name (9)  to ws-hol-name (9).
018700     move    60                  to ws-dd-offset.
018800     move    10                  to ws-dd-row.
018900     perform dd100-offset-easter.
019000     move    ws-hol-static-name (10) to ws-hol-name (10).
019100*
019200 bb100-gauss-easter.
019300*-------------------
019400     divide  ws-table-year by 19 giving ws-g-b remainder ws-g-a.
019500     divide  ws-table-year by 100 giving ws-g-b remainder ws-g-c.
019600     divide  ws-g-b by 4     giving ws-g-d remainder ws-g-e.
019700     compute ws-g-f = (ws-g-b + 8) / 25.
019800     compute ws-g-g = (ws-g-b - ws-g-f + 1) / 3.
019900     compute ws-g-tmp =
020000             19 * ws-g-a + ws-g-b - ws-g-d - ws-g-g + 15.
020100     divide  ws-g-tmp by 30  giving ws-g-tmp2 remainder ws-g-h.
020200     divide  ws-g-c by 4     giving ws-g-i remainder ws-g-k.
020300     compute ws-g-tmp = 32 + 2 * ws-g-e + 2 * ws-g-i - ws-g-h
020400             - ws-g-k.
020500     divide  ws-g-tmp by 7   giving ws-g-tmp2 remainder ws-g-l.
020600     compute ws-g-m = (ws-g-a + 11 * ws-g-h + 22 * ws-g-l) / 451.
020700     compute ws-easter-mm =
020800             (ws-g-h + ws-g-l - 7 * ws-g-m + 114) / 31.
020900     compute ws-g-tmp = ws-g-h + ws-g-l - 7 * ws-g-m + 114.
021000     divide  ws-g-tmp by 31
021100             giving ws-g-tmp2 remainder ws-easter-dd.
021200     add     1 to ws-easter-dd.
021300*
021400 dd100-offset-easter.
021500*--------------------
021600*    Entered with ws-dd-offset/ws-dd-row set by the caller,
021700*    CALLs py020 to add the offset in days to Easter Sunday.
021800     move    ws-table-year        to ws020-date-1 (1:4).
021900     move    ws-easter-mm         to ws020-date-1 (5:2).
022000     move    ws-easter-dd         to ws020-date-1 (7:2).
022100     move    "A"                  to ws020-function.
022200     move    ws-dd-offset         to ws020-add-amount.
022300     call    "PY020" using ws-py020-linkage.
022400     move    ws020-date-1         to ws-hol-date (ws-dd-row).
022500*
022600 cc000-test-public-holiday.
022700*--------------------------
022800     move    "N"                  to ws010-is-holiday.
022900     move    spaces               to ws010-holiday-name.
023000     perform cc005-test-one-row
023100             varying ws-hx from 1 by 1 until ws-hx > 14.
023200*
023300 cc005-test-one-row.
023400*-------------------
023500     if      ws-hol-date (ws-hx) = ws010-date
023600             move "Y"              to ws010-is-holiday
023700             move ws-hol-name (ws-hx) to ws010-holiday-name
023800     end-if.
023900*
024000 cc100-test-school-vacation.
024100*---------------------------
024200     move    "N"                  to ws010-is-school-vac.
024300     move    low-values           to py-holiday-profile-record.
024400     move    "N"                  to ws-eof-switch.
024500     open    input py-holiday-profile-file.
024600     perform cc105-read-and-check
024700             until ws-hol-eof.
024800     close   py-holiday-profile-file.
024900*
025000 cc105-read-and-check.
025100*---------------------
025200     read    py-holiday-profile-file
025300             at end     move "Y" to ws-eof-switch
025400             not at end perform cc110-check-profile-row
025500     end-read.
025600*
025700 cc110-check-profile-row.
025800*------------------------
025900     if      prf-is-vacation
026000             if ws010-date not < prf-start-date and
026100                ws010-date not > prf-end-date
026200                     move "Y" to ws010-is-school-vac
026300             end-if
026400     end-if.
026500*
