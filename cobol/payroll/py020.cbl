000100*****************************************************
000200*                                                    *
000300*                Julian-Day Date Arithmetic          *
000400*                                                    *
000500*****************************************************
000600*
000700 identification           division.
000800*========================
000900*
001000     program-id.          py020.
001100*
001200     author.              Vincent B Coen.
001300     installation.        Applewood Computers.
001400     date-written.        14/02/1984.
001500     date-compiled.
001600     security.            Copyright (C) 1984-2026, Vincent Bryan
001700*                         Coen.  Distributed under the GNU General
001800*                         Public License.  See the file COPYING.
001900*
002000*    Remarks.             Small CALLed date-arithmetic module,
002100*                         started life as a straight day-count
002200*                         routine for the old hourly-paid payroll
002300*                         and has been carried forward, largely
002400*                         unaltered in shape, ever since.
002500*
002600*    Called Modules.      None.
002700*
002800*    Files used.          None - working storage only.
002900*
003000* Changes:
003100* 14/02/84 vbc - Created for the hourly payroll, straight Julian
003200*                day-count so pay-period boundaries could be
003300*                compared without table lookups.
003400* 03/06/86 vbc - Added day-of-week function, wages office wanted
003500*                Saturday/Sunday flagged on the old check stub.
003600* 22/11/91 vbc - Packed fields repacked to comp-3 throughout,
003700*                was display, chewing too many cycles on the
003800*                overnight run.
003900* 19/08/98 vbc - Y2K readiness pass: all dates confirmed to carry
004000*                full century (ccyymmdd), no windowing used here,
004100*                Julian conversion is already century-safe.
004200* 14/05/03 vbc - Tidied paragraph names to the current aa/bb/cc
004300*                numbering scheme used across the payroll suite.
004400* 16/04/24 vbc - Copyright notice update superseding all previous
004500*                notices.
004600* 26/11/25 vbc - Pulled back into service for the new VERA minijob
004700*                batch suite - py010/py100/py110/py200/py300 all
004800*                CALL this one for date-plus-days, days-between,
004900*                day-of-week, replacing the old maps04 approach
005000*                which leant on compiler intrinsics this shop does
005100*                not want to depend on in batch.
005150* 06/02/26 vbc - Day-of-week offset was still tuned for the old
005160*                Sat/Sun check-stub flag (Sunday=zero) - shifted
005170*                it so Monday comes out zero, matching the way
005180*                py300 and the shift record carry weekday now.
005190* 16/02/26 vbc - WA-1491 06/02's re-tune overshot - JDN mod 7 on
005191*                its own already gives Monday=0..Sunday=6, the
005192*                +5 offset that went in then was left over from
005193*                working out the old flag and was never taken
005194*                back out.  Checked against 2000-01-01 (Sat),
005195*                2024-01-01 (Mon) and three 2026 dates either
005196*                side of today before putting this back out.
005200*
005300 environment              division.
005400*========================
005500*
005600 configuration            section.
005700 special-names.
005800     c01 is top-of-form.
005900*
006000 data                     division.
006100*========================
006200*
006300 working-storage          section.
006400*------------------------
006500 77  ws-prog-name         pic x(17) value "py020 (1.00)".
006600*
006700 01  ws-julian-work.
006800     03  ws-jw-year       pic s9(6)   comp.
006900     03  ws-jw-month      pic s9(4)   comp.
007000     03  ws-jw-day        pic s9(4)   comp.
007100     03  ws-jw-p1         pic s9(9)   comp.
007200     03  ws-jw-p2         pic s9(9)   comp.
007300     03  ws-jw-jdn        pic s9(9)   comp.
007400     03  ws-jw-jdn2       pic s9(9)   comp.
007500 01  ws-julian-work2 redefines ws-julian-work.
007600     03  filler           pic x(4).
007700     03  ws-jw2-l         pic s9(9)   comp.
007800     03  ws-jw2-n         pic s9(9)   comp.
007900     03  ws-jw2-i         pic s9(9)   comp.
008000     03  ws-jw2-j         pic s9(9)   comp.
008100     03  ws-jw2-k         pic s9(9)   comp.
008200 01  ws-date-brk.
008300     03  ws-db-ccyy       pic 9(4).
008400     03  ws-db-mm         pic 99.
008500     03  ws-db-dd         pic 99.
008600 01  ws-date-brk2 redefines ws-date-brk
008700                          pic 9(8).
008800 01  ws-weekday-names.
008900     03  filler           pic x(3)  value "MON".
009000     03  filler           pic x(3)  value "DIE".
009100     03  filler           pic x(3)  value "MIT".
009200     03  filler           pic x(3)  value "DON".
009300     03  filler           pic x(3)  value "FRE".
009400     03  filler           pic x(3)  value "SAM".
009500     03  filler           pic x(3)  value "SON".
009600 01  ws-weekday-tbl redefines ws-weekday-names.
009700     03  ws-weekday-abbr  pic x(3)  occurs 7.
009800*
009900 linkage                  section.
010000 copy "wspy020.cob".
010100*
010200 procedure                division using ws-py020-linkage.
010300*=========================================================
010400 aa000-main.
010500*----------
010600     if    ws020-add-days
010700           perform bb000-explode-date-1
010800           perform cc000-to-julian
010900           move   ws-jw-jdn      to ws-jw-jdn2
011000           compute ws-jw-jdn     = ws-jw-jdn2 + ws020-add-amount
011100           perform cc100-from-julian
011200           perform bb100-implode-result
011300           move   0              to ws020-return-code
011400     else
011500     if    ws020-days-between
011600           perform bb000-explode-date-1
011700           perform cc000-to-julian
011800           move   ws-jw-jdn      to ws-jw-jdn2
011900           move   ws020-date-2   to ws-date-brk2
012000           perform bb010-explode-date-brk
012100           perform cc000-to-julian
012200           compute ws020-days-apart = ws-jw-jdn - ws-jw-jdn2
012300           move   0              to ws020-return-code
012400     else
012500     if    ws020-day-of-week
012600           perform bb000-explode-date-1
012700           perform cc000-to-julian
012750           compute ws-jw-p2 = ws-jw-jdn
012800           divide  ws-jw-p2 by 7 giving ws-jw-p1
012900                   remainder ws020-weekday
013000           move   0              to ws020-return-code
013400     else
013500           move   9              to ws020-return-code
013600     end-if
013700     end-if
013800     end-if
013900     goback.
014000*
014100 bb000-explode-date-1.
014200*---------------------
014300     move    ws020-date-1         to ws-date-brk2.
014400     perform bb010-explode-date-brk.
014500*
014600 bb010-explode-date-brk.
014700*-----------------------
014800     move    ws-db-ccyy           to ws-jw-year.
014900     move    ws-db-mm             to ws-jw-month.
015000     move    ws-db-dd             to ws-jw-day.
015100*
015200 bb100-implode-result.
015300*---------------------
015400     move    ws-jw-year           to ws-db-ccyy.
015500     move    ws-jw-month          to ws-db-mm.
015600     move    ws-jw-day            to ws-db-dd.
015700     move    ws-date-brk2         to ws020-date-1.
015800*
015900 cc000-to-julian.
016000*----------------
016100*    Fliegel & Van Flandern integer formula, civil date
016200*    to Julian day number.  No intrinsic FUNCTIONs used.
016300     compute ws-jw-p1 =
016400             (ws-jw-month - 14) / 12.
016500     compute ws-jw-jdn =
016600             ws-jw-day - 32075
016700             + (1461 * (ws-jw-year + 4800 + ws-jw-p1)) / 4
016800             + (367 * (ws-jw-month - 2 - ws-jw-p1 * 12)) / 12
016900             - (3 * ((ws-jw-year + 4900 + ws-jw-p1) / 100)) / 4.
017000*
017100 cc100-from-julian.
017200*-------------------
017300*    Inverse of cc000, Julian day number back to civil date.
017400     compute ws-jw2-l = ws-jw-jdn2 + 68569.
017500     compute ws-jw2-n = (4 * ws-jw2-l) / 146097.
017600     compute ws-jw2-l = ws-jw2-l - (146097 * ws-jw2-n + 3) / 4.
017700     compute ws-jw2-i = (4000 * (ws-jw2-l + 1)) / 1461001.
017800     compute ws-jw2-l = ws-jw2-l - (1461 * ws-jw2-i) / 4 + 31.
017900     compute ws-jw2-j = (80 * ws-jw2-l) / 2447.
018000     compute ws-jw2-k = ws-jw2-l - (2447 * ws-jw2-j) / 80.
018100     compute ws-jw2-l = ws-jw2-j / 11.
018200     compute ws-jw2-j = ws-jw2-j + 2 - 12 * ws-jw2-l.
018300     compute ws-jw2-i =
018400             100 * (ws-jw2-n - 49) + ws-jw2-i + ws-jw2-l.
018500     move    ws-jw2-i             to ws-jw-year.
018600     move    ws-jw2-j             to ws-jw-month.
018700     move    ws-jw2-k             to ws-jw-day.
018800*
