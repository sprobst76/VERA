000100*****************************************************
000200*                                                    *
000300*            Absence Decision Processor              *
000400*            Approve / reject against the roster     *
000500*                                                    *
000600*****************************************************
000700*
000800 identification           division.
000900*========================
001000*
001100     program-id.          py400.
001200*
001300     author.              Vincent B Coen.
001400     installation.        Applewood Computers.
001500     date-written.        09/11/1990.
001600     date-compiled.
001700     security.            Copyright (C) 1990-2026, Vincent Bryan
001800*                         Coen.  Distributed under the GNU General
001900*                         Public License.  See the file COPYING.
002000*
002100*    Remarks.             One pass over the day's absence decision
002200*                         transactions - an APPROVED decision
002300*                         cancels the employee's shifts for the
002400*                         absence dates, a REJECTED decision puts
002500*                         previously cancelled shifts back on the
002600*                         roster.
002700*
002800*    Called Modules.      None.
002900*
003000*    Files used.          PY-Absence-File (transaction, input),
003100*                         PY-Shift-File (I-O).
003200*
003300* Changes:
003400* 09/11/90 vbc - Created for the old holiday-request book, clerk
003500*                typed the approve/reject flag off the paper form.
003600* 21/02/95 vbc - Reject path added, used to be approve-only and a
003700*                manual roster correction handled the other way.
003800* 14/09/98 vbc - Y2K readiness pass: transaction dates confirmed
003900*                full century.
004000* 16/04/24 vbc - Copyright notice update superseding all previous
004100*                notices.
004200* 21/11/25 vbc - Rebuilt for the VERA minijob batch suite against
004300*                the new ABSENCE-DECISIONS transaction layout and
004400*                the CANC-ABSENCE shift status - approve/reject
004500*                logic kept from the old holiday-book run.
004600* 05/02/26 vbc - Added the wsfsta.cob status block once it was
004700*                plain every sel*.cob SELECT needed one.
004800*
004900 environment              division.
005000*========================
005100*
005200 configuration            section.
005300 special-names.
005400     c01 is top-of-form.
005500*
005600 input-output             section.
005700 file-control.
005800 copy "selpyshf.cob".
005900     SELECT PY-Absence-File ASSIGN TO "PYABS"
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE IS SEQUENTIAL
006200            FILE STATUS IS PY-Abs-Status.
006300*
006400 data                     division.
006500*========================
006600*
006700 file                     section.
006800 copy "fdpyshf.cob".
006900 FD  PY-Absence-File
007000     LABEL RECORDS ARE STANDARD.
007100 copy "wspyabs.cob".
007200*
007300 working-storage          section.
007400*------------------------
007500 copy "wsfsta.cob".
007600 77  ws-prog-name         pic x(17) value "py400 (1.00)".
007700*
007800 77  ws-abs-eof-sw        pic x               value "N".
007900     88  ws-abs-eof           value "Y".
008000 77  ws-shf-eof-sw        pic x               value "N".
008100     88  ws-shf-eof           value "Y".
008200*
008300*    per-decision and run counters, all comp
008400 77  ws-dec-changed-cnt   pic 9(5)    comp    value zero.
008500 77  ws-tot-decisions     pic 9(5)    comp    value zero.
008600 77  ws-tot-approved      pic 9(5)    comp    value zero.
008700 77  ws-tot-rejected      pic 9(5)    comp    value zero.
008800 77  ws-tot-changed       pic 9(6)    comp    value zero.
008900*
009000*    decision date range broken out for the banner line
009100 01  ws-dec-range-work.
009200     03  ws-drw-start     pic 9(8).
009300     03  ws-drw-end       pic 9(8).
009400     03  filler           pic x(04).
009500 01  ws-dec-range-brk redefines ws-dec-range-work.
009600     03  ws-drw-start-ccyy pic 9(4).
009700     03  ws-drw-start-rest pic 9(4).
009800     03  ws-drw-end-ccyy  pic 9(4).
009900     03  ws-drw-end-rest  pic 9(4).
010000*    flat view, same habit as py010's holiday table blob
010100 01  ws-dec-range-flat redefines ws-dec-range-work
010200                          pic x(16).
010300*
010400 77  ws-dec-flag-letter   pic x               value space.
010500*
010600*    working copy of the shift date just changed, broken
010700*    out to ccyy-mm-dd for the per-row audit line
010800 77  ws-chg-date          pic 9(8)            value zero.
010900 01  ws-chg-date-brk redefines ws-chg-date.
011000     03  ws-cdb-ccyy      pic 9(4).
011100     03  ws-cdb-mm        pic 99.
011200     03  ws-cdb-dd        pic 99.
011300*
011400 procedure                division.
011500*==========================================================
011600*
011700 aa000-main.
011800*----------
011900     move    zero                 to ws-tot-decisions
012000                                      ws-tot-approved
012100                                      ws-tot-rejected
012200                                      ws-tot-changed.
012300     open    input py-absence-file.
012400     move    "N"                  to ws-abs-eof-sw.
012500     read    py-absence-file
012600             at end move "Y" to ws-abs-eof-sw
012700     end-read.
012800     perform aa100-process-one-decision
012900             until ws-abs-eof.
013000     close   py-absence-file.
013100     perform aa900-print-totals.
013200     goback.
013300*
013400 aa100-process-one-decision.
013500*---------------------------
013600     add     1                    to ws-tot-decisions.
013700     move    abs-start-date       to ws-drw-start.
013800     move    abs-end-date         to ws-drw-end.
013900     move    zero                 to ws-dec-changed-cnt.
014000     if      abs-is-approved
014100             move "A"             to ws-dec-flag-letter
014200     else
014300     if      abs-is-rejected
014400             move "R"             to ws-dec-flag-letter
014500     else
014600             move "?"             to ws-dec-flag-letter
014700     end-if
014800     end-if.
014900     display "PY400 -- " ws-dec-flag-letter " " abs-emp-id
015000             " " ws-drw-start-ccyy "-" ws-drw-start-rest
015100             " TO " ws-drw-end-ccyy "-" ws-drw-end-rest.
015200     if      abs-is-approved
015300             add 1                to ws-tot-approved
015400             open i-o py-shift-file
015500             move "N"             to ws-shf-eof-sw
015600             perform bb100-scan-for-approve
015700                     until ws-shf-eof
015800             close py-shift-file
015900     else
016000     if      abs-is-rejected
016100             add 1                to ws-tot-rejected
016200             open i-o py-shift-file
016300             move "N"             to ws-shf-eof-sw
016400             perform bb200-scan-for-reject
016500                     until ws-shf-eof
016600             close py-shift-file
016700     end-if
016800     end-if.
016900     add     ws-dec-changed-cnt   to ws-tot-changed.
017000     display "PY400 -- " abs-emp-id " SHIFTS CHANGED "
017100             ws-dec-changed-cnt.
017200     read    py-absence-file
017300             at end move "Y" to ws-abs-eof-sw
017400     end-read.
017500*
017600 bb100-scan-for-approve.
017700*------------------------
017800     read    py-shift-file
017900             at end     move "Y" to ws-shf-eof-sw
018000             not at end perform cc100-test-approve-row
018100     end-read.
018200*
018300 cc100-test-approve-row.
018400*------------------------
018500     if      shf-emp-id = abs-emp-id
018600             and shf-date not < abs-start-date
018700             and shf-date not > abs-end-date
018800             and not shf-st-cancelled
018900             and not shf-st-canc-absence
019000             set  shf-st-canc-absence to true
019100             rewrite py-shift-record
019200             add  1               to ws-dec-changed-cnt
019300             move shf-date        to ws-chg-date
019400             display "PY400 -- CANCELLED " shf-id " "
019500                     ws-cdb-ccyy "-" ws-cdb-mm "-" ws-cdb-dd
019600     end-if.
019700*
019800 bb200-scan-for-reject.
019900*-----------------------
020000     read    py-shift-file
020100             at end     move "Y" to ws-shf-eof-sw
020200             not at end perform cc200-test-reject-row
020300     end-read.
020400*
020500 cc200-test-reject-row.
020600*-----------------------
020700     if      shf-emp-id = abs-emp-id
020800             and shf-date not < abs-start-date
020900             and shf-date not > abs-end-date
021000             and shf-st-canc-absence
021100             set  shf-st-planned  to true
021200             rewrite py-shift-record
021300             add  1               to ws-dec-changed-cnt
021400             move shf-date        to ws-chg-date
021500             display "PY400 -- REINSTATED " shf-id " "
021600                     ws-cdb-ccyy "-" ws-cdb-mm "-" ws-cdb-dd
021700     end-if.
021800*
021900 aa900-print-totals.
022000*--------------------
022100     display "PY400 -- ABSENCE DECISION PROCESSOR TOTALS".
022200     display "DECISIONS PROCESSED: " ws-tot-decisions.
022300     display "APPROVED           : " ws-tot-approved.
022400     display "REJECTED           : " ws-tot-rejected.
022500     display "SHIFTS CHANGED      : " ws-tot-changed.
022600*
