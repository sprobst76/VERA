000100*****************************************************
000200*                                                    *
000300*           Payroll Calculator - Hours, Surcharges,  *
000400*           Monthly Cap, Annual Minijob Limit        *
000500*                                                    *
000600*****************************************************
000700*
000800 identification           division.
000900*========================
001000*
001100     program-id.          py110.
001200*
001300     author.              Vincent B Coen.
001400     installation.        Applewood Computers.
001500     date-written.        11/05/1987.
001600     date-compiled.
001700     security.            Copyright (C) 1987-2026, Vincent Bryan
001800*                         Coen.  Distributed under the GNU General
001900*                         Public License.  See the file COPYING.
002000*
002100*    Remarks.             CALLed once per employee per month by
002200*                         py100.  Works the gathered shift table
002300*                         down to net hours, the six surcharge
002400*                         categories, the monthly cap/carryover
002500*                         and the minijob annual-limit maths.
002600*
002700*    Called Modules.      None - the day-type flag (holiday or
002800*                         not) arrives already set on each shift
002900*                         row, py100 gets that from py010 before
003000*                         the shift table is handed across.
003100*
003200*    Files used.          None - working storage only, all data
003300*                         passed in the LINKAGE block.
003400*
003500* Changes:
003600* 11/05/87 vbc - Created for the old hourly-paid supplement run,
003700*                shift premium maths only, no cap/carryover yet.
003800* 02/03/94 vbc - Carryover logic added once the union agreement
003900*                allowed banked hours into the following period.
004000* 14/08/98 vbc - Y2K readiness pass: no 2-digit years held here,
004100*                dates only ever pass through as ccyymmdd.
004200* 16/04/24 vbc - Copyright notice update superseding all previous
004300*                notices.
004400* 24/11/25 vbc - Rebuilt for the VERA minijob batch suite - the
004500*                six surcharge categories, monthly cap/carryover
004600*                and annual minijob ceiling are all new business
004700*                rules, only the shape (CALLed once per employee)
004800*                is kept from the old supplement run.
004900* 05/12/25 vbc - Surcharge arrays widened to occurs 6, see the
005000*                wspy110.cob history for the fixed index order.
005050* 16/02/26 vbc - WA-1488 Stopped rounding Actual-Hours and
005060*                Sur-Hours on every shift/step addition - kept
005070*                them at the wspy110.cob 4dp width right through
005080*                the loop now, only rounded once on the way into
005090*                PAY-ACTUAL-HOURS/PAY-xxx-HOURS back in py100.
005095*                Base-Wage also recomputed off the capped paid
005096*                hours in bb200, it was still carrying the
005097*                pre-cap figure through to the payslip.
005098* 16/02/26 vbc - WA-1492 dd100-accum-cat no longer carries the
005099*                six surcharge rates as literals - reads them off
005101*                the new WS110-Sur-Pct array instead, loaded by
005102*                py100 from the param1 record, so a rate change
005103*                is a data amend and not a recompile.
005104* 16/02/26 vbc - WA-1493 Two faults found together on the same
005105*                payslip query: dd100-accum-cat was rolling every
005106*                surcharge into Total-Gross AND bb210-add-one-cat
005107*                was rolling the same six category totals in again
005108*                - gross was coming out double the surcharge
005109*                amount high.  dd100 now only posts to Sur-Amount,
005110*                bb210 stays the one place gross picks it up.
005111*                Also found Sur-Hours/Sur-Amount were carrying
005112*                over from the previous employee on the same run
005113*                since nothing zeroed them between CALLs - new
005114*                bb010-zero-one-cat does that at the top of main.
005115*
005200 environment              division.
005300*========================
005400*
005500 configuration            section.
005600 special-names.
005700     c01 is top-of-form.
005800*
005900 data                     division.
006000*========================
006100*
006200 working-storage          section.
006300*------------------------
006400 77  ws-prog-name         pic x(17) value "py110 (1.00)".
006500*
006600 01  ws-shift-work.
006700     03  ws-sw-gross-min  pic s9(5)   comp.
006800     03  ws-sw-net-min    pic s9(5)   comp.
006900     03  ws-sw-net-hrs    pic s9(4)v9999 comp-3.
007000     03  ws-sw-start-min  pic s9(5)   comp.
007100     03  ws-sw-end-min    pic s9(5)   comp.
007200     03  ws-sw-cur-min    pic s9(5)   comp.
007300     03  ws-sw-step-end   pic s9(5)   comp.
007400     03  ws-sw-step-len   pic s9(5)   comp.
007500     03  ws-sw-step-hrs   pic s9(4)v9999 comp-3.
007600     03  ws-sw-clock-hr   pic s9(3)   comp.
007700 01  ws-shift-work2 redefines ws-shift-work.
007800     03  filler           pic x(15).
007900     03  ws-sw-remwk      pic s9(5)   comp.
008000     03  ws-sw-quowk      pic s9(5)   comp.
008100*
008200 01  ws-category-names.
008300     03  filler           pic x(8)   value "EARLY".
008400     03  filler           pic x(8)   value "LATE".
008500     03  filler           pic x(8)   value "NIGHT".
008600     03  filler           pic x(8)   value "WEEKEND".
008700     03  filler           pic x(8)   value "SUNDAY".
008800     03  filler           pic x(8)   value "HOLIDAY".
008900 01  ws-category-tbl redefines ws-category-names.
009000     03  ws-category-name pic x(8)  occurs 6.
009100*
009200 01  ws-mc-excess         pic s9(4)v99   comp-3.
009300 01  ws-mc-excess2 redefines ws-mc-excess
009400                          pic s9(4)v99   comp-3.
009500 01  ws-dd100-cat         pic 9          comp.
009600 01  ws-dd100-hrs         pic s9(4)v9999 comp-3.
009700 01  ws-dd100-pct         pic s9(3)v9    comp-3.
009800 01  ws-dd100-amt         pic s9(6)v99   comp-3.
009900 77  ws-cx                pic 9          comp    value zero.
010000*
010100 linkage                  section.
010200 copy "wspy110.cob".
010300*
010400 procedure                division using ws-py110-linkage.
010500*==========================================================
010600 aa000-main.
010700*----------
010750*    WS110-Sur-Hours/WS110-Sur-Amount live in py100's WORKING-
010760*    STORAGE for the whole run, so they have to be zeroed here
010770*    on every CALL or one employee's totals would compound onto
010780*    the next's.
010800     move    zero   to ws110-actual-hours ws110-total-gross
010900                        ws110-base-wage.
010950     perform bb010-zero-one-cat
010960             varying ws-cx from 1 by 1 until ws-cx > 6.
011000     perform bb050-one-shift
011100             varying ws110-sx from 1 by 1
011200             until   ws110-sx > ws110-shift-count.
011300     perform bb200-apply-monthly-cap.
011400     perform bb300-annual-limit.
011500     goback.
011600*
011650 bb010-zero-one-cat.
011660*--------------------
011670     move    zero    to ws110-sur-hours (ws-cx)
011680                        ws110-sur-amount (ws-cx).
011690*
011700 bb050-one-shift.
011800*-----------------
011900     perform bb000-net-hours.
012000     perform bb100-surcharges.
012100*
012200 bb000-net-hours.
012300*----------------
012400     divide  ws110-sh-start (ws110-sx) by 100
012500             giving ws-sw-quowk remainder ws-sw-remwk.
012600     compute ws-sw-start-min = ws-sw-quowk * 60 + ws-sw-remwk.
012700     divide  ws110-sh-end (ws110-sx) by 100
012800             giving ws-sw-quowk remainder ws-sw-remwk.
012900     compute ws-sw-end-min = ws-sw-quowk * 60 + ws-sw-remwk.
013000     if      ws110-sh-end (ws110-sx) < ws110-sh-start (ws110-sx)
013100             compute ws-sw-end-min = ws-sw-end-min + 1440
013200     end-if.
013300     compute ws-sw-gross-min = ws-sw-end-min - ws-sw-start-min.
013400     compute ws-sw-net-min =
013500             ws-sw-gross-min - ws110-sh-break (ws110-sx).
013600     if      ws-sw-net-min < 0
013700             move 0 to ws-sw-net-min
013800     end-if.
013900     compute ws-sw-net-hrs rounded = ws-sw-net-min / 60.
014000     compute ws110-actual-hours       =
014100             ws110-actual-hours + ws-sw-net-hrs.
014200     compute ws110-base-wage rounded =
014300             ws110-base-wage + ws-sw-net-hrs * ws110-hourly-rate.
014400*
014500 bb100-surcharges.
014600*-----------------
014700     perform bb110-day-type-surcharge.
014800     perform bb120-time-of-day-surcharge.
014900*
015000 bb110-day-type-surcharge.
015100*-------------------------
015200*    Mutually exclusive: holiday beats Sunday beats Saturday,
015300*    always on the full net hours of the shift.
015400     if      ws110-sh-is-hol (ws110-sx) = "Y"
015500             move py-sur-holiday    to ws-dd100-cat
015600             move ws-sw-net-hrs     to ws-dd100-hrs
015700             perform dd100-accum-cat
015800     else
015900     if      ws110-sh-weekday (ws110-sx) = 6
016000             move py-sur-sunday     to ws-dd100-cat
016100             move ws-sw-net-hrs     to ws-dd100-hrs
016200             perform dd100-accum-cat
016300     else
016400     if      ws110-sh-weekday (ws110-sx) = 5
016500             move py-sur-weekend    to ws-dd100-cat
016600             move ws-sw-net-hrs     to ws-dd100-hrs
016700             perform dd100-accum-cat
016800     end-if
016900     end-if
017000     end-if.
017100*
017200 bb120-time-of-day-surcharge.
017300*----------------------------
017400*    Walk the GROSS shift in clock-hour steps; breaks are not
017500*    deducted here, only from net hours above.
017600     move    ws-sw-start-min     to ws-sw-cur-min.
017700     perform bb125-one-step
017800             until ws-sw-cur-min >= ws-sw-end-min.
017900*
018000 bb125-one-step.
018100*----------------
018200     divide  ws-sw-cur-min by 60
018300             giving ws-sw-quowk remainder ws-sw-remwk.
018400     divide  ws-sw-quowk by 24
018500             giving ws-sw-remwk remainder ws-sw-clock-hr.
018600     compute ws-sw-step-end = (ws-sw-quowk + 1) * 60.
018700     if      ws-sw-step-end > ws-sw-end-min
018800             move ws-sw-end-min to ws-sw-step-end
018900     end-if.
019000     compute ws-sw-step-len =
019100             ws-sw-step-end - ws-sw-cur-min.
019200     compute ws-sw-step-hrs rounded =
019300             ws-sw-step-len / 60.
019400     if      ws-sw-clock-hr < 6
019500             move py-sur-early   to ws-dd100-cat
019600             move ws-sw-step-hrs to ws-dd100-hrs
019700             perform dd100-accum-cat
019800     end-if.
019900     if      ws-sw-clock-hr >= 20
020000             move py-sur-late    to ws-dd100-cat
020100             move ws-sw-step-hrs to ws-dd100-hrs
020200             perform dd100-accum-cat
020300     end-if.
020400     if      ws-sw-clock-hr >= 23 or ws-sw-clock-hr < 6
020500             move py-sur-night   to ws-dd100-cat
020600             move ws-sw-step-hrs to ws-dd100-hrs
020700             perform dd100-accum-cat
020800     end-if.
020900     move    ws-sw-step-end to ws-sw-cur-min.
021000*
021100 dd100-accum-cat.
021200*----------------
021300*    ws-dd100-cat/ws-dd100-hrs set by the caller just above;
021400*    percent comes off WS110-Sur-Pct, loaded by py100 from the
021450*    PY-PR1-Sur-xxx-Pct param1 fields, same fixed index order
021470*    as PY-Sur-Constants so no EVALUATE lookup is needed.  Only
021480*    WS110-Sur-Amount is touched here - bb210-add-one-cat below
021490*    is the one place the six category totals roll into gross,
021495*    rolling them in here too was counting every surcharge twice.
021500     move    ws110-sur-pct (ws-dd100-cat) to ws-dd100-pct.
022300     compute ws110-sur-hours (ws-dd100-cat)         =
022400             ws110-sur-hours (ws-dd100-cat) + ws-dd100-hrs.
022500     compute ws-dd100-amt rounded =
022600             ws-dd100-hrs * ws-dd100-pct / 100
022700             * ws110-hourly-rate.
022800     add     ws-dd100-amt   to ws110-sur-amount (ws-dd100-cat).
023000*
023100 bb200-apply-monthly-cap.
023200*------------------------
023300     add     ws110-base-wage       to ws110-total-gross.
023400     perform bb210-add-one-cat
023500             varying ws-cx from 1 by 1 until ws-cx > 6.
023600     compute ws110-paid-hours rounded =
023700             ws110-actual-hours + ws110-carryover-in.
023800     if      ws110-monthly-limit > 0
023900             compute ws-mc-excess =
024000                     ws110-paid-hours - ws110-monthly-limit
024100             if      ws110-paid-hours > ws110-monthly-limit
024200                     move ws110-monthly-limit to ws110-paid-hours
024300             end-if
024400     else
024500             move    zero          to ws-mc-excess
024600     end-if.
024610     compute ws110-base-wage rounded =
024620             ws110-paid-hours * ws110-hourly-rate.
024700     move    ws-mc-excess          to ws110-new-carryover.
024800*
024900 bb210-add-one-cat.
025000*-------------------
025100     add     ws110-sur-amount (ws-cx) to ws110-total-gross.
025200*
025300 bb300-annual-limit.
025400*-------------------
025500     compute ws110-ytd-gross =
025600             ws110-ytd-gross-prior + ws110-total-gross.
025700     compute ws110-annual-remaining =
025800             ws110-annual-limit - ws110-ytd-gross.
025900*
