000100*****************************************************
000200*                                                    *
000300*    VERA  --  Run Parameter File, SELECT clause      *
000400*****************************************************
000500*
000600* 25/11/25 vbc - Created, RRN 1 only, read once at SOJ.
000700*
000800     SELECT PY-Param1-File ASSIGN TO "PYPR1"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS PY-PR1-Status.
001200*
