000100*****************************************************
000200*                                                    *
000300*    VERA  --  Holiday Profile, FD                    *
000400*****************************************************
000500*
000600* 18/11/25 vbc - Created.
000700*
000800 FD  PY-Holiday-Profile-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspyhol.cob".
001100*
