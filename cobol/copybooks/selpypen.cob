000100*****************************************************
000200*                                                    *
000300*    VERA  --  Payroll Entry, SELECT clause           *
000400*****************************************************
000500*
000600* 24/11/25 vbc - Created.
000700* 14/01/26 vbc - WA-1388 no change here, Pay-Run-Date
000800*                added to the record copybook only.
000900*
001000     SELECT PY-Payroll-Entry-File ASSIGN TO "PYPEN"
001100            ORGANIZATION IS SEQUENTIAL
001200            ACCESS MODE IS SEQUENTIAL
001300            FILE STATUS IS PY-Pen-Status.
001400*
