000100*****************************************************
000200*                                                    *
000300*    VERA  --  File Status Work Area                *
000400*    One 2-char item per SELECT in the sel*.cob set  *
000500*****************************************************
000600*
000700* 02/02/26 vbc - Created once py200 made it plain we
000800*                had never actually declared anywhere
000900*                the status items the SELECT copybooks
001000*                name on their FILE STATUS clause -
001100*                every program that COPYs a selpyXXX
001200*                now COPYs this too.
001300* 05/02/26 vbc - Added Rsh/Abs/Rsp status items ahead
001400*                of py300/py400/py500 build.
001500*
001600 01  PY-File-Status-Block.
001700     03  PY-PR1-Status         pic xx.
001800     03  PY-Emp-Status         pic xx.
001900     03  PY-Con-Status         pic xx.
002000     03  PY-Shf-Status         pic xx.
002100     03  PY-Cry-Status         pic xx.
002200     03  PY-Pen-Status         pic xx.
002300     03  PY-Hol-Status         pic xx.
002400     03  PY-Crp-Status         pic xx.
002500     03  PY-Rsh-Status         pic xx.
002600     03  PY-Abs-Status         pic xx.
002700     03  PY-Rsp-Status         pic xx.
002800     03  filler                pic x(02).
002900*
