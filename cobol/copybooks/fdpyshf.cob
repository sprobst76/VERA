000100*****************************************************
000200*                                                    *
000300*    VERA  --  Shift File, FD                         *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created.
000700*
000800 FD  PY-Shift-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspyshf.cob".
001100*
