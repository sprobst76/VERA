000100*****************************************************
000200*                                                    *
000300*    VERA  --  Payroll Entry, FD                      *
000400*****************************************************
000500*
000600* 24/11/25 vbc - Created.
000700*
000800 FD  PY-Payroll-Entry-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspypen.cob".
001100*
