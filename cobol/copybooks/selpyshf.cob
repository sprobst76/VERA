000100*****************************************************
000200*                                                    *
000300*    VERA  --  Shift File, SELECT clause              *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created.
000700* 02/12/25 vbc - WA-1401 no changes here, status widen
000800*                was on the record copybook only.
000900*
001000     SELECT PY-Shift-File ASSIGN TO "PYSHF"
001100            ORGANIZATION IS SEQUENTIAL
001200            ACCESS MODE IS SEQUENTIAL
001300            FILE STATUS IS PY-Shf-Status.
001400*
