000100*****************************************************
000200*                                                    *
000300*    VERA  --  Recurring Shift Pattern Record        *
000400*    Uses Rsh-Id as key                              *
000500*****************************************************
000600*  File size 60 bytes.
000700*
000800* 17/11/25 vbc - Created for py300, one row per weekly
000900*                pattern that py300 expands into dated
001000*                SHIFT records.
001100* 29/11/25 vbc - Added Rsh-Skip-Holidays, office wanted
001200*                some patterns to run through bank
001300*                holidays (on-call cover) and some not.
001400*
001500 01  PY-Recurring-Shift-Record.
001600     03  Rsh-Id                pic x(10).
001700     03  Rsh-Emp-Id            pic x(10).
001800*    0=Mon ... 6=Sun
001900     03  Rsh-Weekday           pic 9.
002000*    hhmm
002100     03  Rsh-Start-Time        pic 9(4).
002200*    hhmm
002300     03  Rsh-End-Time          pic 9(4).
002400     03  Rsh-Break-Minutes     pic 9(3).
002500*    ccyymmdd
002600     03  Rsh-Valid-From        pic 9(8).
002700*    inclusive
002800     03  Rsh-Valid-Until       pic 9(8).
002900     03  Rsh-Skip-Holidays     pic x.
003000         88  Rsh-Skips-Holidays    value "Y".
003100         88  Rsh-Keeps-Holidays    value "N".
003200*    skip-set key
003300     03  Rsh-Holiday-Profile   pic x(20).
003400     03  filler                pic x(9).
003500*
