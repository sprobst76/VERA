000100*****************************************************
000200*                                                    *
000300*    VERA  --  py110 Payroll Calculator Linkage       *
000400*    Copied into py110 itself and into py100          *
000500*****************************************************
000600*  WS110-Shift-Tbl holds one row per gathered shift of
000700*  the employee/month, built by py100 before the CALL.
000800*
000900* 24/11/25 vbc - Created.  Split out of py100 once the
001000*                per-shift hour/surcharge maths got big
001100*                enough to want its own CALLed module.
001200* 05/12/25 vbc - Surcharge arrays widened to occurs 6,
001300*                see the PY-SUR-xxx constants below for
001400*                the fixed index order.
001450* 16/02/26 vbc - WA-1488 Actual-Hours and Sur-Hours widened to
001460*                4 decimals - payroll office found the running
001470*                total drifting a few cents over a full month
001480*                of shifts when every one of up to 62 additions
001490*                rounded to 2dp first.  Kept at 2dp only on the
001500*                record fields these roll into.
001520* 16/02/26 vbc - WA-1492 Sur-Pct array added - py110 was carrying
001530*                its own literal 12.5/25.0/50.0/125.0 rates
001540*                instead of the PY-PR1-Sur-xxx-Pct fields param1
001550*                was built to hold, so a rate change needed a
001560*                recompile after all.  py100 loads this array
001570*                off the param record before the CALL, same
001580*                fixed index order as PY-Sur-Constants below.
001590*
001600 01  WS-PY110-Linkage.
001700     03  WS110-Emp-Id          pic x(10).
001800     03  WS110-Hourly-Rate     pic s9(4)v99   comp-3.
001900     03  WS110-Monthly-Limit   pic s9(4)v99   comp-3.
002000     03  WS110-Annual-Limit    pic s9(6)v99   comp-3.
002050     03  WS110-Sur-Pct    occurs 6 pic s9(3)v9  comp-3.
002100     03  WS110-Carryover-In    pic s9(4)v99   comp-3.
002200     03  WS110-Ytd-Gross-Prior pic s9(7)v99   comp-3.
002300     03  WS110-Shift-Count     pic 99         comp.
002400     03  WS110-Shift-Tbl occurs 62 times indexed by WS110-Sx.
002500         05  WS110-Sh-Date      pic 9(8).
002600         05  WS110-Sh-Start     pic 9(4).
002700         05  WS110-Sh-End       pic 9(4).
002800         05  WS110-Sh-Break     pic 9(3).
002900         05  WS110-Sh-Is-Hol    pic x.
003000         05  WS110-Sh-Weekday   pic 9.
003100     03  WS110-Actual-Hours    pic s9(4)v9999 comp-3.
003200     03  WS110-Paid-Hours      pic s9(4)v99   comp-3.
003300     03  WS110-New-Carryover   pic s9(4)v99   comp-3.
003400     03  WS110-Base-Wage       pic s9(6)v99   comp-3.
003500     03  WS110-Sur-Hours  occurs 6 pic s9(4)v9999 comp-3.
003600     03  WS110-Sur-Amount occurs 6 pic s9(6)v99 comp-3.
003700     03  WS110-Total-Gross     pic s9(6)v99   comp-3.
003800     03  WS110-Ytd-Gross       pic s9(7)v99   comp-3.
003900     03  WS110-Annual-Remaining pic s9(7)v99  comp-3.
004000     03  filler                pic x(4).
004100*
004200 01  PY-Sur-Constants.
004300     03  PY-Sur-Early          pic 9          comp  value 1.
004400     03  PY-Sur-Late           pic 9          comp  value 2.
004500     03  PY-Sur-Night          pic 9          comp  value 3.
004600     03  PY-Sur-Weekend        pic 9          comp  value 4.
004700     03  PY-Sur-Sunday         pic 9          comp  value 5.
004800     03  PY-Sur-Holiday        pic 9          comp  value 6.
004900     03  filler                pic x(4).
005000*
