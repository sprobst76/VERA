000100*****************************************************
000200*                                                    *
000300*    VERA  --  Employee Master, SELECT clause        *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created with the rest of the shared
000700*                SELECT/FD set, one pair per file so
000800*                py100/py200/py300/py400/py500 can all
000900*                COPY just the files they open.
001000*
001100     SELECT PY-Employee-File ASSIGN TO "PYEMP"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS PY-Emp-Status.
001500*
