000100*****************************************************
000200*                                                    *
000300*    VERA  --  py010 Holiday Calendar Linkage Block   *
000400*    Copied into py010 itself and into every caller   *
000500*****************************************************
000600*
000700* 27/11/25 vbc - Created.  py010 keeps a 14-row table
000800*                of the current year's BW holidays
000900*                plus the school-vacation periods, built
001000*                once per CALL chain and re-used by the
001100*                test functions.
001200*
001300 01  WS-PY010-Linkage.
001400     03  WS010-Function        pic x.
001500         88  WS010-Test-Holiday    value "H".
001600         88  WS010-Test-School-Vac value "S".
001700     03  WS010-Date            pic 9(8).
001800     03  WS010-Is-Holiday      pic x.
001900         88  WS010-Holiday-Yes     value "Y".
002000         88  WS010-Holiday-No      value "N".
002100     03  WS010-Holiday-Name    pic x(20).
002200     03  WS010-Is-School-Vac   pic x.
002300         88  WS010-School-Vac-Yes  value "Y".
002400         88  WS010-School-Vac-No   value "N".
002500     03  filler                pic x(5).
002600*
