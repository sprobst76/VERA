000100*****************************************************
000200*                                                    *
000300*    VERA  --  Contract History Record               *
000400*    Uses Con-Emp-Id + Con-Valid-From as key          *
000500*****************************************************
000600*  File size 60 bytes.
000700*
000800* 13/11/25 vbc - Created.  Holds one row per contract
000900*                version so py100 can pick the rate/cap
001000*                that applied in the month being paid.
001100* 21/11/25 vbc - Con-Valid-To = zero now means open-ended,
001200*                matches the convention used on Emp-Term-Date.
001300*
001400 01  PY-Contract-Hist-Record.
001500     03  Con-Emp-Id            pic x(10).
001600*    ccyymmdd
001700     03  Con-Valid-From        pic 9(8).
001800*    0 = open-ended
001900     03  Con-Valid-To          pic 9(8).
002000     03  Con-Hourly-Rate       pic s9(4)v99   comp-3.
002100*    0 = none
002200     03  Con-Monthly-Hrs-Limit pic s9(4)v99   comp-3.
002300*    0 = none
002400     03  Con-Annual-Sal-Limit  pic s9(6)v99   comp-3.
002500*    office initials
002600     03  Con-Entered-By        pic x(8).
002700     03  filler                pic x(26).
002800*
