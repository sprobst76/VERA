000100*****************************************************
000200*                                                    *
000300*    VERA  --  Hours Carryover, FD                    *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created.
000700*
000800 FD  PY-Carryover-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspycry.cob".
001100*
