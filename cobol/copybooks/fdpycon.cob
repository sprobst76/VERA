000100*****************************************************
000200*                                                    *
000300*    VERA  --  Contract History, FD                  *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created.
000700*
000800 FD  PY-Contract-Hist-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspycon.cob".
001100*
