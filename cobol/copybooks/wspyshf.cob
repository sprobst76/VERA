000100*****************************************************
000200*                                                    *
000300*    VERA  --  Shift Record                          *
000400*    Uses Shf-Emp-Id + Shf-Date + Shf-Start-Time      *
000500*    as key                                          *
000600*****************************************************
000700*  File size 60 bytes.
000800*
000900* 13/11/25 vbc - Created from the old hourly pay-transaction
001000*                layout, dates/times kept as plain ccyymmdd /
001100*                hhmm so py100/py200/py300/py400 can all
001200*                compare them directly.
001300* 25/11/25 vbc - Added Shf-Recurring-Id + Shf-Override-Flag,
001400*                needed once py300 started regenerating weeks.
001500* 02/12/25 vbc - WA-1401 Shf-Status widened to x(12) to take
001600*                CANC-ABSENCE without truncation.
001700*
001800 01  PY-Shift-Record.
001900     03  Shf-Id                pic x(10).
002000     03  Shf-Emp-Id            pic x(10).
002100*    ccyymmdd
002200     03  Shf-Date              pic 9(8).
002300*    hhmm
002400     03  Shf-Start-Time        pic 9(4).
002500*    < start=midnt
002600     03  Shf-End-Time          pic 9(4).
002700     03  Shf-Break-Minutes     pic 9(3).
002800     03  Shf-Status            pic x(12).
002900         88  Shf-St-Planned        value "PLANNED     ".
003000         88  Shf-St-Confirmed      value "CONFIRMED   ".
003100         88  Shf-St-Completed      value "COMPLETED   ".
003200         88  Shf-St-Cancelled      value "CANCELLED   ".
003300         88  Shf-St-Canc-Absence   value "CANC-ABSENCE".
003400*    spaces if none
003500     03  Shf-Recurring-Id      pic x(10).
003600     03  Shf-Override-Flag     pic x.
003700         88  Shf-Is-Override       value "Y".
003800         88  Shf-Not-Override      value "N".
003900*    0=Mon..6=Sun
004000     03  Shf-Weekday           pic 9.
004100     03  filler                pic x(17).
004200*
