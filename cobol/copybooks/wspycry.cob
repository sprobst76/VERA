000100*****************************************************
000200*                                                    *
000300*    VERA  --  Hours Carryover Record                *
000400*    Uses Cry-Emp-Id + Cry-To-Month as key            *
000500*****************************************************
000600*  File size 40 bytes.
000700*
000800* 19/11/25 vbc - Created, py100 writes one of these when
000900*                an employee's monthly cap leaves hours
001000*                over (or under) for next month to absorb.
001100*
001200 01  PY-Carryover-Record.
001300     03  Cry-Emp-Id            pic x(10).
001400*    1st of month
001500     03  Cry-From-Month        pic 9(8).
001600*    1st of month
001700     03  Cry-To-Month          pic 9(8).
001800     03  Cry-Hours             pic s9(4)v99   comp-3.
001900     03  filler                pic x(8).
002000*
