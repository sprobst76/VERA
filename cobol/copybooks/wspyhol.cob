000100*****************************************************
000200*                                                    *
000300*    VERA  --  Holiday Profile Record                *
000400*    Two record kinds, type-tagged by Prf-Rec-Type    *
000500*****************************************************
000600*  File size 60 bytes.
000700*
000800* 18/11/25 vbc - Created.  One file carries both the
000900*                named school-vacation periods and the
001000*                one-off closure days, same as the old
001100*                system kept them together.
001200* 30/11/25 vbc - Split the 01 into the two redefined
001300*                views once py300 needed to test
001400*                Prf-Rec-Type before moving fields.
001500*
001600 01  PY-Holiday-Profile-Record.
001700     03  Prf-Rec-Type          pic x.
001800         88  Prf-Is-Vacation       value "V".
001900         88  Prf-Is-Custom         value "C".
002000     03  PY-HP-Vacation-View.
002100         05  Prf-Name          pic x(20).
002200*    ccyymmdd
002300         05  Prf-Start-Date    pic 9(8).
002400*    inclusive
002500         05  Prf-End-Date      pic 9(8).
002600         05  filler            pic x(31).
002700     03  PY-HP-Custom-View redefines PY-HP-Vacation-View.
002800*    ccyymmdd
002900         05  Chd-Date          pic 9(8).
003000         05  Chd-Name          pic x(20).
003100         05  filler            pic x(39).
003200*
