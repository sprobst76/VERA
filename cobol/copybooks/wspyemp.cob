000100*****************************************************
000200*                                                    *
000300*        VERA  --  Employee Master Record            *
000400*        Uses Emp-Id as key                          *
000500*****************************************************
000600*  File size 400 bytes.
000700*
000800* 12/11/25 vbc - Created, lifted from the old US payroll
000900*                employee master, re-fielded for minijob/
001000*                parttime/fulltime contracts kept here.
001100* 19/11/25 vbc - Added Emp-Contract-Hist-Count, spotted we
001200*                need it in py100 to know if CONTRACT-HISTORY
001300*                even has to be read for this one.
001400* 03/12/25 vbc - Emp-Annual-Salary-Limit widened to 9(6)v99,
001500*                minijob ceiling can run past 6,000 EUR.
001600* 18/01/26 vbc - WA-1234 Added Emp-Notes freeform field, office
001700*                kept asking for somewhere to jot down shift
001800*                preferences.
001900*
002000 01  PY-Employee-Record.
002100     03  Emp-Id                pic x(10).
002200     03  Emp-First-Name        pic x(15).
002300     03  Emp-Last-Name         pic x(15).
002400     03  Emp-Contract-Type     pic x(10).
002500         88  Emp-Is-Minijob        value "MINIJOB   ".
002600         88  Emp-Is-Parttime       value "PARTTIME  ".
002700         88  Emp-Is-Fulltime       value "FULLTIME  ".
002800     03  Emp-Hourly-Rate       pic s9(4)v99   comp-3.
002900*    0 = none
003000     03  Emp-Monthly-Hrs-Limit pic s9(4)v99   comp-3.
003100*    0=dflt
003200     03  Emp-Annual-Sal-Limit  pic s9(6)v99   comp-3.
003300     03  Emp-Active-Flag       pic x.
003400         88  Emp-Is-Active         value "Y".
003500         88  Emp-Is-Inactive       value "N".
003600*    ccyymmdd
003700     03  Emp-Hire-Date         pic 9(8).
003800     03  Emp-Hire-Date-Brk redefines Emp-Hire-Date.
003900         05  Emp-Hire-CCYY     pic 9(4).
004000         05  Emp-Hire-MM       pic 99.
004100         05  Emp-Hire-DD       pic 99.
004200     03  Emp-Contract-Hist-Count
004300*    rows, CON-HIST
004400                               pic 9(3)   comp.
004500     03  Emp-Phone-No          pic x(16).
004600     03  Emp-Bank-Iban         pic x(22).
004700     03  Emp-Notes             pic x(40).
004800     03  filler                pic x(97).
004900*
