000100*****************************************************
000200*                                                    *
000300*    VERA  --  Run Parameter File, FD                 *
000400*****************************************************
000500*
000600* 25/11/25 vbc - Created.
000700*
000800 FD  PY-Param1-File
000900     LABEL RECORDS ARE STANDARD.
001000 COPY "wspyparam1.cob".
001100*
