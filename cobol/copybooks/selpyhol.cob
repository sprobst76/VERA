000100*****************************************************
000200*                                                    *
000300*    VERA  --  Holiday Profile, SELECT clause         *
000400*****************************************************
000500*
000600* 18/11/25 vbc - Created.
000700*
000800     SELECT PY-Holiday-Profile-File ASSIGN TO "PYHOL"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS PY-Hol-Status.
001200*
