000100*****************************************************
000200*                                                    *
000300*    VERA  --  Hours Carryover, SELECT clause         *
000400*****************************************************
000500*
000600* 26/11/25 vbc - Created.
000700*
000800     SELECT PY-Carryover-File ASSIGN TO "PYCRY"
000900            ORGANIZATION IS SEQUENTIAL
001000            ACCESS MODE IS SEQUENTIAL
001100            FILE STATUS IS PY-Cry-Status.
001200*
