000100*****************************************************
000200*                                                    *
000300*    VERA  --  Payroll Entry Record  (Output)         *
000400*    Uses Pay-Emp-Id + Pay-Month as key               *
000500*****************************************************
000600*  File size 200 bytes.
000700*
000800* 24/11/25 vbc - Created.  One row per employee per
000900*                calendar month, written by py100,
001000*                printed by py500, read back by py200
001100*                for the minijob limit checks.
001200* 05/12/25 vbc - Surcharge hours/amounts moved into the
001300*                occurs-6 tables below (was six separate
001400*                named fields each, hard to keep straight)
001500*                -- table index order is EARLY, LATE,
001600*                NIGHT, WEEKEND, SUNDAY, HOLIDAY, fixed by
001700*                the PY-SUR-xxx constants in wspy110.cob.
001800* 14/01/26 vbc - WA-1388 Added Pay-Run-Date so py500 can
001900*                print "as of" on a re-run payslip.
002000*
002100 01  PY-Payroll-Entry-Record.
002200     03  Pay-Emp-Id            pic x(10).
002300*    1st of month
002400     03  Pay-Month             pic 9(8).
002500     03  Pay-Planned-Hours     pic s9(4)v99   comp-3.
002600     03  Pay-Actual-Hours      pic s9(4)v99   comp-3.
002700     03  Pay-Carryover-Hours   pic s9(4)v99   comp-3.
002800     03  Pay-Paid-Hours        pic s9(4)v99   comp-3.
002900     03  Pay-Sur-Hours         pic s9(4)v99   comp-3  occurs 6.
003000     03  Pay-Base-Wage         pic s9(6)v99   comp-3.
003100     03  Pay-Sur-Amount        pic s9(6)v99   comp-3  occurs 6.
003200     03  Pay-Total-Gross       pic s9(6)v99   comp-3.
003300     03  Pay-Ytd-Gross         pic s9(7)v99   comp-3.
003400     03  Pay-Annual-Remaining  pic s9(7)v99   comp-3.
003500     03  Pay-Status            pic x(8).
003600         88  Pay-St-Draft          value "DRAFT   ".
003700         88  Pay-St-Approved       value "APPROVED".
003800         88  Pay-St-Paid           value "PAID    ".
003900*    date row produced
004000     03  Pay-Run-Date          pic 9(8).
004100     03  filler                pic x(81).
004200*
