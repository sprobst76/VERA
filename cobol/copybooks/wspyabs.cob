000100*****************************************************
000200*                                                    *
000300*    VERA  --  Absence Decision Record                *
000400*    Transaction file, processed in arrival order     *
000500*****************************************************
000600*  File size 40 bytes.
000700*
000800* 21/11/25 vbc - Created for py400.  One row raised each
000900*                time an office admin approves or rejects
001000*                a submitted absence request.
001100*
001200 01  PY-Absence-Record.
001300     03  Abs-Emp-Id            pic x(10).
001400*    ccyymmdd
001500     03  Abs-Start-Date        pic 9(8).
001600*    inclusive
001700     03  Abs-End-Date          pic 9(8).
001800     03  Abs-Decision          pic x(8).
001900         88  Abs-Is-Approved       value "APPROVED".
002000         88  Abs-Is-Rejected       value "REJECTED".
002100     03  filler                pic x(6).
002200*
