000100*****************************************************
000200*                                                    *
000300*    VERA  --  Run Parameter Record                  *
000400*    Uses RRN = 1                                    *
000500*****************************************************
000600*  File size 300 bytes padded to 512 by filler.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 25/11/25 vbc - Created, carried forward from the old
001100*                payroll param1 record -- tenant/site
001200*                details plus the constants py100/py200
001300*                need instead of wiring them into source.
001400* 08/12/25 vbc - Added the minijob ceiling fields so a
001500*                law change doesn't need a recompile, just
001600*                a re-run of py900 (param maintenance, not
001700*                built yet -- manual edit for now).
001800* 22/01/26 vbc - WA-1402 Page-Width-L added for the 132
001900*                col compliance report, had been hardcoded.
001950* 16/02/26 vbc - WA-1488 Deletion-Cutoff-Date added so py300's
001960*                pattern-shift deletion pass can run unattended
001970*                overnight instead of prompting the operator once
001980*                per pattern.  Filler shrunk to suit.
002000*
002100 01  PY-Param1-Record.
002200     03  PY-PR1-Tenant-Data.
002300         05  PY-PR1-Tenant-Name    pic x(40).
002400         05  PY-PR1-Site-Name      pic x(30).
002500         05  PY-PR1-Address-1      pic x(32).
002600         05  PY-PR1-Address-2      pic x(32).
002700         05  PY-PR1-Post-Code      pic x(8).
002800         05  PY-PR1-Currency-Sign  pic x(3)    value "EUR".
002900     03  PY-PR1-Minijob-Monthly-Limit
003000                               pic 9(5)v99  comp-3  value 556.00.
003100     03  PY-PR1-Minijob-Annual-Limit
003200                               pic 9(6)v99  comp-3  value 6672.00.
003300     03  PY-PR1-Min-Rest-Hours    pic 99     comp    value 11.
003400     03  PY-PR1-Break-Thresh-1-Hrs
003500                               pic 99        comp    value 6.
003600     03  PY-PR1-Break-Thresh-1-Min
003700                               pic 999       comp    value 30.
003800     03  PY-PR1-Break-Thresh-2-Hrs
003900                               pic 99        comp    value 9.
004000     03  PY-PR1-Break-Thresh-2-Min
004100                               pic 999       comp    value 45.
004200     03  PY-PR1-Sur-Early-Pct    pic 999v9   comp-3  value 12.5.
004300     03  PY-PR1-Sur-Late-Pct     pic 999v9   comp-3  value 12.5.
004400     03  PY-PR1-Sur-Night-Pct    pic 999v9   comp-3  value 25.0.
004500     03  PY-PR1-Sur-Weekend-Pct  pic 999v9   comp-3  value 25.0.
004600     03  PY-PR1-Sur-Sunday-Pct   pic 999v9   comp-3  value 50.0.
004700     03  PY-PR1-Sur-Holiday-Pct  pic 999v9   comp-3  value 125.0.
004800     03  PY-PR1-Warn-Pct-1       pic 999v9   comp-3  value 80.0.
004900     03  PY-PR1-Warn-Pct-2       pic 999v9   comp-3  value 95.0.
005000     03  PY-PR1-Page-Lines       pic 99      comp    value 56.
005100     03  PY-PR1-Page-Width-L     pic 999     comp    value 132.
005200*    set at SOJ
005300     03  PY-PR1-Run-Month        pic 9(8).
005350     03  PY-PR1-Deletion-Cutoff-Date
005360                                 pic 9(8).
005400     03  filler                  pic x(172).
005500*
