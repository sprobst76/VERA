000100*****************************************************
000200*                                                    *
000300*    VERA  --  Compliance Finding Work Record         *
000400*    Built by py200 for one checked shift, one row    *
000500*    per violation/warning line plus summary flags    *
000600*****************************************************
000700*
000800* 02/02/26 vbc - Created alongside py200, started from
000900*                vacprint's RW detail idea but this one
001000*                is a working-storage table, not a file.
001100*
001200 01  PY-Compliance-Line.
001300     03  Cmp-Shf-Id            pic x(10).
001400     03  Cmp-Severity          pic x.
001500         88  Cmp-Is-Violation      value "V".
001600         88  Cmp-Is-Warning        value "W".
001700     03  Cmp-Message           pic x(60).
001800     03  filler                pic x(9).
001900*
002000 01  PY-Compliance-Summary.
002100     03  Cmp-Sum-Shf-Id        pic x(10).
002200     03  Cmp-Rest-Ok           pic x.
002300     03  Cmp-Break-Ok          pic x.
002400     03  Cmp-Minijob-Ok        pic x.
002450     03  filler                pic x(07).
002500*
