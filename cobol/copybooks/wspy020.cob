000100*****************************************************
000200*                                                    *
000300*    VERA  --  py020 Julian-Day Linkage Block         *
000400*    Copied into py020 itself and into every caller   *
000500*****************************************************
000600*
000700* 26/11/25 vbc - Created for the new date-arithmetic
000800*                CALL, built to replace the old
000900*                maps04 FUNCTION-based approach which
001000*                this shop's newer compiler options
001100*                won't carry forward.
001200*
001300 01  WS-PY020-Linkage.
001400     03  WS020-Function        pic x.
001500         88  WS020-Add-Days        value "A".
001600         88  WS020-Days-Between    value "D".
001700         88  WS020-Day-Of-Week     value "W".
001800     03  WS020-Date-1          pic 9(8).
001900     03  WS020-Date-2          pic 9(8).
002000     03  WS020-Add-Amount      pic s9(5)      comp-3.
002100     03  WS020-Days-Apart      pic s9(5)      comp-3.
002200*                              0=Monday .. 6=Sunday.
002300     03  WS020-Weekday         pic 9.
002400     03  WS020-Return-Code     pic 9.
002500         88  WS020-Ok              value 0.
002600         88  WS020-Bad-Date         value 9.
002700     03  filler                pic x(3).
002800*
